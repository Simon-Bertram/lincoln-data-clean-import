000100***************************************************************   00000100
000200* LICENSED MATERIALS - PROPERTY OF THE STATE HISTORICAL SOCIETY   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************   00000400
000500* PROGRAM :  LNCLNTST                                             00000500
000600*                                                                 00000600
000700* AUTHOR  :  D K MERCER                                           00000700
000800*                                                                 00000800
000900* STAND-ALONE SELF-TEST DRIVER FOR THE THREE FIELD-CLEANING       00000900
001000* SUBPROGRAMS (LNYRCLN, LNDATCLN, LNNMCLN).  CALLS EACH ONE       00001000
001100* WITH A SET OF CANNED HISTORICAL-EXTRACT VALUES TAKEN FROM       00001100
001200* THE ARCHIVIST'S OLD SPREADSHEET SAMPLES AND THE CASES THE       00001200
001300* CONVERSION TEAM HAD BEEN CHECKING BY HAND, AND COMPARES THE     00001300
001400* RETURNED VALUE AGAINST THE EXPECTED ONE.  NOT PART OF THE       00001400
001500* PRODUCTION RUN -- SUBMIT SEPARATELY AFTER ANY CHANGE TO ONE     00001500
001600* OF THE THREE CLEANING MEMBERS, BEFORE PROMOTING TO THE          00001600
001700* NIGHTLY CLEANING STREAM.  A NON-ZERO RETURN-CODE MEANS AT       00001700
001800* LEAST ONE CASE FAILED -- SEE THE FAIL LINES ON SYSOUT.          00001800
001900***************************************************************   00001900
002000*                                                                 00002000
002100* MAINTENANCE LOG                                                 00002100
002200* ---------------------------------------------------------       00002200
002300* 08/09/01  DKM  TKT#LN-0512  ORIGINAL CODING.  ARCHIVIST         00002300
002400*                ASKED FOR A WAY TO PROVE THE THREE CLEANING      00002400
002500*                MEMBERS STILL AGREE WITH THE OLD DESK-CHECK      00002500
002600*                SHEET AFTER THE STEP-TRACE CHANGES MADE TO       00002600
002700*                LNDATCLN/LNYRCLN/LNNMCLN THIS SAME TICKET.       00002700
002800* 08/10/01  DKM  TKT#LN-0513  REVIEWED AGAINST THE LEADING-BLANK  00002800
002900*                PASS-THROUGH FIX MADE TO LNCLND10/LNCLND20 THIS  00002900
003000*                TICKET.  NO CHANGE NEEDED HERE -- THIS DRIVER    00003000
003100*                ONLY EXERCISES THE THREE FIELD-CLEANING          00003100
003200*                SUBPROGRAMS, NOT THE EXTRACT PROGRAMS THEMSELVES.00003200
003300* 08/14/01  CWS  TKT#LN-0514  REVIEWED WITH DKM AND COPIED THIS   00003300
003400*                MEMBER INTO THE SAME PROCLIB AS THE THREE        00003400
003500*                CLEANING MEMBERS SO IT GETS PROMOTED ALONGSIDE   00003500
003600*                THEM INSTEAD OF LIVING IN A PERSONAL LIBRARY --  00003600
003700*                NO LOGIC CHANGE.                                 00003700
003800* 11/02/01  DKM  TKT#LN-0519  ARCHIVIST SUPPLIED TWO MORE BAD     00003800
003900*                DATE STRINGS FROM THE NOVEMBER RE-KEY BATCH      00003900
004000*                ('00/00/0000' AND A STRAY EXCEL SERIAL NUMBER)   00004000
004100*                -- ADDED AS DATE CASES 4 AND 5.                  00004100
004200***************************************************************   00004200
004300 IDENTIFICATION DIVISION.                                         00004300
004400 PROGRAM-ID.     LNCLNTST.                                        00004400
004500 AUTHOR.         D K MERCER.                                      00004500
004600 INSTALLATION.   STATE HISTORICAL SOCIETY DP CENTER.              00004600
004700 DATE-WRITTEN.   08/09/01.                                        00004700
004800 DATE-COMPILED.                                                   00004800
004900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                00004900
005000***************************************************************   00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SPECIAL-NAMES.                                                   00005300
005400     C01 IS TOP-OF-FORM.                                          00005400
005500***************************************************************   00005500
005600 DATA DIVISION.                                                   00005600
005700 WORKING-STORAGE SECTION.                                         00005700
005800***************************************************************   00005800
005900 77  WS-CASE-NUM                 PIC 9(03) COMP    VALUE 0.       00005900
006000 77  WS-PASS-COUNT               PIC 9(03) COMP    VALUE 0.       00006000
006100 77  WS-FAIL-COUNT               PIC 9(03) COMP    VALUE 0.       00006100
006200 01  WS-RUN-CONTROL.                                              00006200
006300     05  WS-RUN-DATE             PIC 9(08)        VALUE 0.        00006300
006400     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                     00006400
006500         10  WS-RUN-DATE-CCYY    PIC 9(04).                       00006500
006600         10  WS-RUN-DATE-MM      PIC 9(02).                       00006600
006700         10  WS-RUN-DATE-DD      PIC 9(02).                       00006700
006800     05  FILLER                  PIC X(01)        VALUE SPACE.    00006800
006900 01  WS-YEAR-TEST-AREA.                                           00006900
007000     05  WS-YR-INPUT             PIC X(40)        VALUE SPACES.   00007000
007100     05  WS-YR-EXPECTED          PIC 9(04)        VALUE 0.        00007100
007200     05  WS-YR-EXPECTED-R REDEFINES WS-YR-EXPECTED PIC X(04).     00007200
007300     05  WS-YR-ACTUAL            PIC 9(04)        VALUE 0.        00007300
007400     05  WS-YR-ACTUAL-R REDEFINES WS-YR-ACTUAL PIC X(04).         00007400
007500     05  WS-YR-UNCERTAIN         PIC X(01)        VALUE 'N'.      00007500
007600     05  WS-YR-UNC-TYPE          PIC X(20)        VALUE SPACES.   00007600
007700     05  FILLER                  PIC X(01)        VALUE SPACE.    00007700
007800 01  WS-DATE-TEST-AREA.                                           00007800
007900     05  WS-DT-INPUT             PIC X(40)        VALUE SPACES.   00007900
008000     05  WS-DT-EXPECTED          PIC 9(08)        VALUE 0.        00008000
008100     05  WS-DT-EXPECTED-R REDEFINES WS-DT-EXPECTED PIC X(08).     00008100
008200     05  WS-DT-ACTUAL            PIC 9(08)        VALUE 0.        00008200
008300     05  WS-DT-ACTUAL-R REDEFINES WS-DT-ACTUAL PIC X(08).         00008300
008400     05  WS-DT-UNCERTAIN         PIC X(01)        VALUE 'N'.      00008400
008500     05  WS-DT-UNC-TYPE          PIC X(20)        VALUE SPACES.   00008500
008600     05  FILLER                  PIC X(01)        VALUE SPACE.    00008600
008700 01  WS-NAME-TEST-AREA.                                           00008700
008800     05  WS-NM-INPUT             PIC X(100)       VALUE SPACES.   00008800
008900     05  WS-NM-EXPECTED          PIC X(100)       VALUE SPACES.   00008900
009000     05  WS-NM-ACTUAL            PIC X(100)       VALUE SPACES.   00009000
009100     05  FILLER                  PIC X(01)        VALUE SPACE.    00009100
009200 01  WS-RESULT-FLAGS.                                             00009200
009300     05  WS-CASE-RESULT-FLAG     PIC X(01)        VALUE 'N'.      00009300
009400         88  WS-CASE-PASSED          VALUE 'Y'.                   00009400
009500     05  FILLER                  PIC X(01)        VALUE SPACE.    00009500
009600***************************************************************   00009600
009700 PROCEDURE DIVISION.                                              00009700
009800***************************************************************   00009800
009900 000-MAIN.                                                        00009900
010000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00010000
010100     DISPLAY 'LNCLNTST - CLEANER SELF-TEST RUN STARTING FOR '     00010100
010200             WS-RUN-DATE-CCYY '-' WS-RUN-DATE-MM '-'              00010200
010300             WS-RUN-DATE-DD .                                     00010300
010400     MOVE 0 TO WS-CASE-NUM WS-PASS-COUNT WS-FAIL-COUNT.           00010400
010500     PERFORM 100-RUN-YEAR-CASES THRU 100-RUN-YEAR-CASES-EXIT.     00010500
010600     PERFORM 200-RUN-DATE-CASES THRU 200-RUN-DATE-CASES-EXIT.     00010600
010700     PERFORM 300-RUN-NAME-CASES THRU 300-RUN-NAME-CASES-EXIT.     00010700
010800     PERFORM 900-REPORT-SUMMARY.                                  00010800
010900     IF WS-FAIL-COUNT > 0                                         00010900
011000         MOVE 4 TO RETURN-CODE                                    00011000
011100         GO TO 000-MAIN-EXIT                                      00011100
011200     END-IF.                                                      00011200
011300     MOVE 0 TO RETURN-CODE.                                       00011300
011400 000-MAIN-EXIT.                                                   00011400
011500     DISPLAY 'LNCLNTST - CLEANER SELF-TEST RUN ENDING'.           00011500
011600     GOBACK.                                                      00011600
011700*                                                                 00011700
011800 100-RUN-YEAR-CASES.                                              00011800
011900     PERFORM 110-CASE-YEAR-PLAIN.                                 00011900
012000     PERFORM 111-CASE-YEAR-ABOUT.                                 00012000
012100     PERFORM 112-CASE-YEAR-CDOT.                                  00012100
012200     PERFORM 113-CASE-YEAR-FULL-DATE.                             00012200
012300     PERFORM 114-CASE-YEAR-SLASH.                                 00012300
012400     PERFORM 115-CASE-YEAR-OR.                                    00012400
012500     PERFORM 116-CASE-YEAR-AGE.                                   00012500
012600     PERFORM 117-CASE-YEAR-BLANK.                                 00012600
012700     PERFORM 118-CASE-YEAR-NAN.                                   00012700
012800     PERFORM 119-CASE-YEAR-INF.                                   00012800
012900 100-RUN-YEAR-CASES-EXIT.                                         00012900
013000     EXIT.                                                        00013000
013100*                                                                 00013100
013200 110-CASE-YEAR-PLAIN.                                             00013200
013300     MOVE '1890'                    TO WS-YR-INPUT.               00013300
013400     MOVE 1890                      TO WS-YR-EXPECTED.            00013400
013500     PERFORM 800-CHECK-YEAR-CASE THRU 800-CHECK-YEAR-CASE-EXIT.   00013500
013600*                                                                 00013600
013700 111-CASE-YEAR-ABOUT.                                             00013700
013800     MOVE 'ABOUT 1890'              TO WS-YR-INPUT.               00013800
013900     MOVE 1890                      TO WS-YR-EXPECTED.            00013900
014000     PERFORM 800-CHECK-YEAR-CASE THRU 800-CHECK-YEAR-CASE-EXIT.   00014000
014100*                                                                 00014100
014200 112-CASE-YEAR-CDOT.                                              00014200
014300     MOVE 'C. 1890'                 TO WS-YR-INPUT.               00014300
014400     MOVE 1890                      TO WS-YR-EXPECTED.            00014400
014500     PERFORM 800-CHECK-YEAR-CASE THRU 800-CHECK-YEAR-CASE-EXIT.   00014500
014600*                                                                 00014600
014700 113-CASE-YEAR-FULL-DATE.                                         00014700
014800     MOVE '1890-01-01'              TO WS-YR-INPUT.               00014800
014900     MOVE 1890                      TO WS-YR-EXPECTED.            00014900
015000     PERFORM 800-CHECK-YEAR-CASE THRU 800-CHECK-YEAR-CASE-EXIT.   00015000
015100*                                                                 00015100
015200 114-CASE-YEAR-SLASH.                                             00015200
015300     MOVE '1890/1891'               TO WS-YR-INPUT.               00015300
015400     MOVE 1890                      TO WS-YR-EXPECTED.            00015400
015500     PERFORM 800-CHECK-YEAR-CASE THRU 800-CHECK-YEAR-CASE-EXIT.   00015500
015600*                                                                 00015600
015700 115-CASE-YEAR-OR.                                                00015700
015800     MOVE '1890 OR 1891'            TO WS-YR-INPUT.               00015800
015900     MOVE 1890                      TO WS-YR-EXPECTED.            00015900
016000     PERFORM 800-CHECK-YEAR-CASE THRU 800-CHECK-YEAR-CASE-EXIT.   00016000
016100*                                                                 00016100
016200 116-CASE-YEAR-AGE.                                               00016200
016300     MOVE 'AGE 10'                  TO WS-YR-INPUT.               00016300
016400     MOVE 1890                      TO WS-YR-EXPECTED.            00016400
016500     PERFORM 800-CHECK-YEAR-CASE THRU 800-CHECK-YEAR-CASE-EXIT.   00016500
016600*                                                                 00016600
016700 117-CASE-YEAR-BLANK.                                             00016700
016800     MOVE SPACES                    TO WS-YR-INPUT.               00016800
016900     MOVE 0                         TO WS-YR-EXPECTED.            00016900
017000     PERFORM 800-CHECK-YEAR-CASE THRU 800-CHECK-YEAR-CASE-EXIT.   00017000
017100*                                                                 00017100
017200 118-CASE-YEAR-NAN.                                               00017200
017300     MOVE 'NAN'                     TO WS-YR-INPUT.               00017300
017400     MOVE 0                         TO WS-YR-EXPECTED.            00017400
017500     PERFORM 800-CHECK-YEAR-CASE THRU 800-CHECK-YEAR-CASE-EXIT.   00017500
017600*                                                                 00017600
017700 119-CASE-YEAR-INF.                                               00017700
017800     MOVE 'INF'                     TO WS-YR-INPUT.               00017800
017900     MOVE 0                         TO WS-YR-EXPECTED.            00017900
018000     PERFORM 800-CHECK-YEAR-CASE THRU 800-CHECK-YEAR-CASE-EXIT.   00018000
018100*                                                                 00018100
018200 200-RUN-DATE-CASES.                                              00018200
018300     PERFORM 210-CASE-DATE-ISO.                                   00018300
018400     PERFORM 211-CASE-DATE-NAT.                                   00018400
018500     PERFORM 212-CASE-DATE-NAN.                                   00018500
018600     PERFORM 213-CASE-DATE-BLANK.                                 00018600
018700     PERFORM 214-CASE-DATE-ALL-ZERO.                              00018700
018800     PERFORM 215-CASE-DATE-SERIAL.                                00018800
018900 200-RUN-DATE-CASES-EXIT.                                         00018900
019000     EXIT.                                                        00019000
019100*                                                                 00019100
019200 210-CASE-DATE-ISO.                                               00019200
019300     MOVE '1890-01-01'              TO WS-DT-INPUT.               00019300
019400     MOVE 18900101                  TO WS-DT-EXPECTED.            00019400
019500     PERFORM 810-CHECK-DATE-CASE THRU 810-CHECK-DATE-CASE-EXIT.   00019500
019600*                                                                 00019600
019700 211-CASE-DATE-NAT.                                               00019700
019800     MOVE 'NAT'                     TO WS-DT-INPUT.               00019800
019900     MOVE 0                         TO WS-DT-EXPECTED.            00019900
020000     PERFORM 810-CHECK-DATE-CASE THRU 810-CHECK-DATE-CASE-EXIT.   00020000
020100*                                                                 00020100
020200 212-CASE-DATE-NAN.                                               00020200
020300     MOVE 'NAN'                     TO WS-DT-INPUT.               00020300
020400     MOVE 0                         TO WS-DT-EXPECTED.            00020400
020500     PERFORM 810-CHECK-DATE-CASE THRU 810-CHECK-DATE-CASE-EXIT.   00020500
020600*                                                                 00020600
020700 213-CASE-DATE-BLANK.                                             00020700
020800     MOVE SPACES                    TO WS-DT-INPUT.               00020800
020900     MOVE 0                         TO WS-DT-EXPECTED.            00020900
021000     PERFORM 810-CHECK-DATE-CASE THRU 810-CHECK-DATE-CASE-EXIT.   00021000
021100*                                                                 00021100
021200 214-CASE-DATE-ALL-ZERO.                                          00021200
021300*    NOVEMBER RE-KEY BATCH -- BLANK DATE PUNCHED AS '00/00/0000'  00021300
021400*    INSTEAD OF LEFT BLANK.  MUST NOT RANGE-CHECK AS YEAR ZERO.   00021400
021500     MOVE '00/00/0000'              TO WS-DT-INPUT.               00021500
021600     MOVE 0                         TO WS-DT-EXPECTED.            00021600
021700     PERFORM 810-CHECK-DATE-CASE THRU 810-CHECK-DATE-CASE-EXIT.   00021700
021800*                                                                 00021800
021900 215-CASE-DATE-SERIAL.                                            00021900
022000*    NOVEMBER RE-KEY BATCH -- A SPREADSHEET SERIAL NUMBER LEFT    00022000
022100*    IN THE DATE COLUMN INSTEAD OF A DATE.  NOT ONE OF THE EIGHT  00022100
022200*    RECOGNIZED FORMATS SO IT MUST FALL THROUGH TO ZERO.          00022200
022300     MOVE '32874'                   TO WS-DT-INPUT.               00022300
022400     MOVE 0                         TO WS-DT-EXPECTED.            00022400
022500     PERFORM 810-CHECK-DATE-CASE THRU 810-CHECK-DATE-CASE-EXIT.   00022500
022600*                                                                 00022600
022700 300-RUN-NAME-CASES.                                              00022700
022800     PERFORM 310-CASE-NAME-PLAIN.                                 00022800
022900     PERFORM 311-CASE-NAME-HYPHEN.                                00022900
023000     PERFORM 312-CASE-NAME-PERIOD.                                00023000
023100     PERFORM 313-CASE-NAME-AT-SIGN.                               00023100
023200     PERFORM 314-CASE-NAME-BLANK.                                 00023200
023300 300-RUN-NAME-CASES-EXIT.                                         00023300
023400     EXIT.                                                        00023400
023500*                                                                 00023500
023600 310-CASE-NAME-PLAIN.                                             00023600
023700     MOVE SPACES                    TO WS-NM-INPUT WS-NM-EXPECTED.00023700
023800     MOVE 'John Doe'                TO WS-NM-INPUT.               00023800
023900     MOVE 'John Doe'                TO WS-NM-EXPECTED.            00023900
024000     PERFORM 820-CHECK-NAME-CASE THRU 820-CHECK-NAME-CASE-EXIT.   00024000
024100*                                                                 00024100
024200 311-CASE-NAME-HYPHEN.                                            00024200
024300     MOVE SPACES                    TO WS-NM-INPUT WS-NM-EXPECTED.00024300
024400     MOVE 'John-Doe'                TO WS-NM-INPUT.               00024400
024500     MOVE 'John-Doe'                TO WS-NM-EXPECTED.            00024500
024600     PERFORM 820-CHECK-NAME-CASE THRU 820-CHECK-NAME-CASE-EXIT.   00024600
024700*                                                                 00024700
024800 312-CASE-NAME-PERIOD.                                            00024800
024900     MOVE SPACES                    TO WS-NM-INPUT WS-NM-EXPECTED.00024900
025000     MOVE 'John.Doe'                TO WS-NM-INPUT.               00025000
025100     MOVE 'John.Doe'                TO WS-NM-EXPECTED.            00025100
025200     PERFORM 820-CHECK-NAME-CASE THRU 820-CHECK-NAME-CASE-EXIT.   00025200
025300*                                                                 00025300
025400 313-CASE-NAME-AT-SIGN.                                           00025400
025500     MOVE SPACES                    TO WS-NM-INPUT WS-NM-EXPECTED.00025500
025600     MOVE 'John@Doe'                TO WS-NM-INPUT.               00025600
025700     MOVE 'JohnDoe'                 TO WS-NM-EXPECTED.            00025700
025800     PERFORM 820-CHECK-NAME-CASE THRU 820-CHECK-NAME-CASE-EXIT.   00025800
025900*                                                                 00025900
026000 314-CASE-NAME-BLANK.                                             00026000
026100     MOVE SPACES                    TO WS-NM-INPUT WS-NM-EXPECTED.00026100
026200     PERFORM 820-CHECK-NAME-CASE THRU 820-CHECK-NAME-CASE-EXIT.   00026200
026300*                                                                 00026300
026400 800-CHECK-YEAR-CASE.                                             00026400
026500     ADD 1 TO WS-CASE-NUM.                                        00026500
026600     MOVE 0      TO WS-YR-ACTUAL.                                 00026600
026700     MOVE 'N'    TO WS-YR-UNCERTAIN.                              00026700
026800     MOVE SPACES TO WS-YR-UNC-TYPE.                               00026800
026900     CALL 'LNYRCLN' USING WS-YR-INPUT, WS-YR-ACTUAL,              00026900
027000             WS-YR-UNCERTAIN, WS-YR-UNC-TYPE.                     00027000
027100     MOVE 'N' TO WS-CASE-RESULT-FLAG.                             00027100
027200     IF WS-YR-ACTUAL = WS-YR-EXPECTED                             00027200
027300         MOVE 'Y' TO WS-CASE-RESULT-FLAG                          00027300
027400     END-IF.                                                      00027400
027500     IF WS-CASE-PASSED                                            00027500
027600         ADD 1 TO WS-PASS-COUNT                                   00027600
027700         DISPLAY 'LNCLNTST - CASE ' WS-CASE-NUM ' PASS  YR '      00027700
027800                 WS-YR-INPUT(1:20)                                00027800
027900         GO TO 800-CHECK-YEAR-CASE-EXIT                           00027900
028000     END-IF.                                                      00028000
028100     ADD 1 TO WS-FAIL-COUNT.                                      00028100
028200     DISPLAY 'LNCLNTST - CASE ' WS-CASE-NUM ' FAIL  YR '          00028200
028300             WS-YR-INPUT(1:20) ' EXPECTED ' WS-YR-EXPECTED-R      00028300
028400             ' GOT ' WS-YR-ACTUAL-R.                              00028400
028500 800-CHECK-YEAR-CASE-EXIT.                                        00028500
028600     EXIT.                                                        00028600
028700*                                                                 00028700
028800 810-CHECK-DATE-CASE.                                             00028800
028900     ADD 1 TO WS-CASE-NUM.                                        00028900
029000     MOVE 0      TO WS-DT-ACTUAL.                                 00029000
029100     MOVE 'N'    TO WS-DT-UNCERTAIN.                              00029100
029200     MOVE SPACES TO WS-DT-UNC-TYPE.                               00029200
029300     CALL 'LNDATCLN' USING WS-DT-INPUT, WS-DT-ACTUAL,             00029300
029400             WS-DT-UNCERTAIN, WS-DT-UNC-TYPE.                     00029400
029500     MOVE 'N' TO WS-CASE-RESULT-FLAG.                             00029500
029600     IF WS-DT-ACTUAL = WS-DT-EXPECTED                             00029600
029700         MOVE 'Y' TO WS-CASE-RESULT-FLAG                          00029700
029800     END-IF.                                                      00029800
029900     IF WS-CASE-PASSED                                            00029900
030000         ADD 1 TO WS-PASS-COUNT                                   00030000
030100         DISPLAY 'LNCLNTST - CASE ' WS-CASE-NUM ' PASS  DT '      00030100
030200                 WS-DT-INPUT(1:20)                                00030200
030300         GO TO 810-CHECK-DATE-CASE-EXIT                           00030300
030400     END-IF.                                                      00030400
030500     ADD 1 TO WS-FAIL-COUNT.                                      00030500
030600     DISPLAY 'LNCLNTST - CASE ' WS-CASE-NUM ' FAIL  DT '          00030600
030700             WS-DT-INPUT(1:20) ' EXPECTED ' WS-DT-EXPECTED-R      00030700
030800             ' GOT ' WS-DT-ACTUAL-R.                              00030800
030900 810-CHECK-DATE-CASE-EXIT.                                        00030900
031000     EXIT.                                                        00031000
031100*                                                                 00031100
031200 820-CHECK-NAME-CASE.                                             00031200
031300     ADD 1 TO WS-CASE-NUM.                                        00031300
031400     MOVE SPACES TO WS-NM-ACTUAL.                                 00031400
031500     CALL 'LNNMCLN' USING WS-NM-INPUT, WS-NM-ACTUAL.              00031500
031600     MOVE 'N' TO WS-CASE-RESULT-FLAG.                             00031600
031700     IF WS-NM-ACTUAL = WS-NM-EXPECTED                             00031700
031800         MOVE 'Y' TO WS-CASE-RESULT-FLAG                          00031800
031900     END-IF.                                                      00031900
032000     IF WS-CASE-PASSED                                            00032000
032100         ADD 1 TO WS-PASS-COUNT                                   00032100
032200         DISPLAY 'LNCLNTST - CASE ' WS-CASE-NUM ' PASS  NM '      00032200
032300                 WS-NM-INPUT(1:20)                                00032300
032400         GO TO 820-CHECK-NAME-CASE-EXIT                           00032400
032500     END-IF.                                                      00032500
032600     ADD 1 TO WS-FAIL-COUNT.                                      00032600
032700     DISPLAY 'LNCLNTST - CASE ' WS-CASE-NUM ' FAIL  NM '          00032700
032800             WS-NM-INPUT(1:20) ' EXPECTED ' WS-NM-EXPECTED(1:20)  00032800
032900             ' GOT ' WS-NM-ACTUAL(1:20).                          00032900
033000 820-CHECK-NAME-CASE-EXIT.                                        00033000
033100     EXIT.                                                        00033100
033200*                                                                 00033200
033300 900-REPORT-SUMMARY.                                              00033300
033400     DISPLAY 'LNCLNTST - CASES RUN    ' WS-CASE-NUM.              00033400
033500     DISPLAY 'LNCLNTST - CASES PASSED ' WS-PASS-COUNT.            00033500
033600     DISPLAY 'LNCLNTST - CASES FAILED ' WS-FAIL-COUNT.            00033600
