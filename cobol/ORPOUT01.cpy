000100***************************************************************   00000100
000200*                                                                 00000200
000300*    COPYBOOK    :  ORPOUT01                                      00000300
000400*    DESCRIPTION :  CLEANED / FIXED-LAYOUT RECORD FOR THE         00000400
000500*                   CIVIL WAR ORPHANS LOAD FILE.  BUILT BY        00000500
000600*                   LNCLND20 FROM THE RAW PIPE-DELIMITED          00000600
000700*                   HISTORICAL EXTRACT AND WRITTEN TO             00000700
000800*                   ORPHANS-OUTPUT FOR DOWNSTREAM LOAD.           00000800
000900*                                                                 00000900
001000*    MAINTENANCE LOG                                              00001000
001100*    ---------------------------------------------------------    00001100
001200*    02/08/89    RJT  TKT#LN-0419  ORIGINAL LAYOUT BUILT FROM     00001200
001300*                     THE ORPHANS REGISTER FIELD LIST.            00001300
001400*    03/11/92    DKM  TKT#LN-0441  ADDED ASSIGN-SCHOLAR-YEAR      00001400
001500*                     AS A CLEANED 4-DIGIT YEAR, NOT TEXT.        00001500
001600*                                                                 00001600
002000***************************************************************   00002000
002100 01  ORPHAN-OUT.                                                  00002100
002200     05  ORP-FAMILY-NAME             PIC X(050).                  00002200
002300     05  ORP-GIVEN-NAME              PIC X(050).                  00002300
002400     05  ORP-ALIASES                 PIC X(100).                  00002400
002500     05  ORP-BIRTH-DATE              PIC 9(008).                  00002500
002600     05  ORP-BIRTH-DATE-R REDEFINES ORP-BIRTH-DATE.               00002600
002700         10  ORP-BIRTH-CCYY          PIC 9(004).                  00002700
002800         10  ORP-BIRTH-MM            PIC 9(002).                  00002800
002900         10  ORP-BIRTH-DD            PIC 9(002).                  00002900
003000     05  ORP-BIRTH-UNCERTAIN         PIC X(001).                  00003000
003100         88  ORP-BIRTH-IS-UNCERTAIN      VALUE 'Y'.               00003100
003200         88  ORP-BIRTH-IS-CERTAIN        VALUE 'N'.               00003200
003300     05  ORP-BIRTH-UNC-TYPE          PIC X(020).                  00003300
003400     05  ORP-BIRTH-ORIG-TEXT         PIC X(040).                  00003400
003500     05  ORP-ARRIVAL-DATE            PIC 9(008).                  00003500
003600     05  ORP-ARRIVAL-DATE-R REDEFINES ORP-ARRIVAL-DATE.           00003600
003700         10  ORP-ARR-CCYY            PIC 9(004).                  00003700
003800         10  ORP-ARR-MM              PIC 9(002).                  00003800
003900         10  ORP-ARR-DD              PIC 9(002).                  00003900
004000     05  ORP-ARR-UNCERTAIN           PIC X(001).                  00004000
004100         88  ORP-ARR-IS-UNCERTAIN        VALUE 'Y'.               00004100
004200         88  ORP-ARR-IS-CERTAIN          VALUE 'N'.               00004200
004300     05  ORP-ARR-UNC-TYPE            PIC X(020).                  00004300
004400     05  ORP-ARR-ORIG-TEXT           PIC X(040).                  00004400
004500     05  ORP-DEPARTURE-DATE          PIC 9(008).                  00004500
004600     05  ORP-DEPARTURE-DATE-R REDEFINES ORP-DEPARTURE-DATE.       00004600
004700         10  ORP-DEP-CCYY            PIC 9(004).                  00004700
004800         10  ORP-DEP-MM              PIC 9(002).                  00004800
004900         10  ORP-DEP-DD              PIC 9(002).                  00004900
005000     05  ORP-DEP-UNCERTAIN           PIC X(001).                  00005000
005100         88  ORP-DEP-IS-UNCERTAIN        VALUE 'Y'.               00005100
005200         88  ORP-DEP-IS-CERTAIN          VALUE 'N'.               00005200
005300     05  ORP-DEP-UNC-TYPE            PIC X(020).                  00005300
005400     05  ORP-DEP-ORIG-TEXT           PIC X(040).                  00005400
005500     05  ORP-SCHOLARSHIPS            PIC X(100).                  00005500
005600     05  ORP-ASSIGNMENTS             PIC X(100).                  00005600
005700     05  ORP-SITUATION-1878          PIC X(100).                  00005700
005800     05  ORP-ASSIGN-SCHOLAR-YEAR     PIC 9(004).                  00005800
005900     05  ORP-REFERENCES              PIC X(200).                  00005900
006000     05  ORP-COMMENTS                PIC X(200).                  00006000
006100     05  FILLER                      PIC X(039).                  00006100
