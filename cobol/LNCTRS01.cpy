000100***************************************************************   00000100
000200*                                                                 00000200
000300*    COPYBOOK    :  LNCTRS01                                      00000300
000400*    DESCRIPTION :  RUN-CONTROL / DATA-QUALITY COUNTER GROUP,     00000400
000500*                   SHARED BY BOTH CLEANING PROGRAMS.  COPY       00000500
000600*                   THIS MEMBER REPLACING ==:TAG:== BY THE        00000600
000700*                   CALLING PROGRAM'S DATASET PREFIX, e.g.        00000700
000800*                       COPY LNCTRS01 REPLACING ==:TAG:== BY      00000800
000900*                            ==STU==.                             00000900
001000*                                                                 00001000
001100*    MAINTENANCE LOG                                              00001100
001200*    ---------------------------------------------------------    00001200
001300*    02/06/89    RJT  TKT#LN-0417  ORIGINAL COUNTER SET.          00001300
001400*    11/19/91    RJT  TKT#LN-0430  ADDED :TAG:-UNCERT-CNT SO      00001400
001500*                     THE RUN REPORT CAN SHOW UNCERTAIN VALUES    00001500
001600*                     ACROSS ALL THREE DATE FIELDS AT ONCE.       00001600
001700*                                                                 00001700
002000***************************************************************   00002000
002100 01  :TAG:-RUN-COUNTERS.                                          00002100
002200     05  :TAG:-RECS-READ         PIC S9(9)  COMP-3  VALUE +0.     00002200
002300     05  :TAG:-RECS-WRITTEN      PIC S9(9)  COMP-3  VALUE +0.     00002300
002400     05  :TAG:-RECS-REJECTED     PIC S9(9)  COMP-3  VALUE +0.     00002400
002500     05  :TAG:-PRIDATE-PARSED    PIC S9(9)  COMP-3  VALUE +0.     00002500
002600     05  :TAG:-ARRIVAL-PARSED    PIC S9(9)  COMP-3  VALUE +0.     00002600
002700     05  :TAG:-DEPART-PARSED     PIC S9(9)  COMP-3  VALUE +0.     00002700
002800     05  :TAG:-UNCERT-CNT        PIC S9(9)  COMP-3  VALUE +0.     00002800
002900     05  FILLER                  PIC X(01)  VALUE SPACE.          00002900
