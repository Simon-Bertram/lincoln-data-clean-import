000100***************************************************************   00000100
000200* LICENSED MATERIALS - PROPERTY OF THE STATE HISTORICAL SOCIETY   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************   00000400
000500* PROGRAM :  LNCLND00                                             00000500
000600*                                                                 00000600
000700* AUTHOR  :  R J TIBBETTS                                         00000700
000800*                                                                 00000800
000900* JOB-STEP DRIVER FOR THE LINCOLN SCHOOL / ORPHANS RECORD         00000900
001000* CLEANING RUN.  CALLS LNCLND10 (LINCOLN STUDENT DATASET) AND     00001000
001100* THEN LNCLND20 (CIVIL WAR ORPHANS DATASET) IN THAT ORDER SO      00001100
001200* THE ORPHANS SECTION CAN EXTEND THE RUN-REPORT THE STUDENT       00001200
001300* PROGRAM OPENED.  KEPT AS A SEPARATE MEMBER RATHER THAN TWO      00001300
001400* SEPARATE JOB STEPS SO A RESTART ALWAYS REDOES BOTH DATASETS     00001400
001500* AGAINST THE SAME RUN-REPORT -- THE ARCHIVIST WANTS ONE REPORT   00001500
001600* PER RUN, NOT ONE PER DATASET.                                   00001600
001700***************************************************************   00001700
001800*                                                                 00001800
001900* MAINTENANCE LOG                                                 00001900
002000* ---------------------------------------------------------       00002000
002100* 02/08/89  RJT  TKT#LN-0419  ORIGINAL CODING -- REPLACED TWO     00002100
002200*                SEPARATE JCL JOB STEPS WITH ONE CALLING MEMBER   00002200
002300*                AFTER OPERATIONS ASKED FOR A SINGLE RUN-REPORT.  00002300
002400* 09/02/98  DKM  TKT#LN-0491  YEAR 2000 REVIEW.  NOTHING IN THIS  00002400
002500*                MEMBER TOUCHES A DATE OR YEAR FIELD.  SIGNED     00002500
002600*                OFF, NO CHANGE.                                  00002600
002700* 04/23/01  DKM  TKT#LN-0509  ADDED THE RETURN-CODE CHECK AFTER   00002700
002800*                EACH CALL SO A BAD OPEN IN EITHER MEMBER STOPS   00002800
002900*                THE RUN INSTEAD OF SILENTLY SKIPPING A DATASET.  00002900
003000* 08/09/01  DKM  TKT#LN-0512  000-MAIN NOW GOES STRAIGHT TO THE   00003000
003100*                CLOSING DISPLAY ON AN ABORTED STUDENT STEP       00003100
003200*                INSTEAD OF FALLING THROUGH AN IF -- MATCHES THE  00003200
003300*                STEP-NUMBER DISPLAY OPERATIONS ASKED FOR SO A    00003300
003400*                CONSOLE LOG SHOWS WHICH STEP ABORTED THE RUN.    00003400
003500***************************************************************   00003500
003600 IDENTIFICATION DIVISION.                                         00003600
003700 PROGRAM-ID.     LNCLND00.                                        00003700
003800 AUTHOR.         R J TIBBETTS.                                    00003800
003900 INSTALLATION.   STATE HISTORICAL SOCIETY DP CENTER.              00003900
004000 DATE-WRITTEN.   02/08/89.                                        00004000
004100 DATE-COMPILED.                                                   00004100
004200 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                00004200
004300***************************************************************   00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM.                                          00004700
004800***************************************************************   00004800
004900 DATA DIVISION.                                                   00004900
005000 WORKING-STORAGE SECTION.                                         00005000
005100***************************************************************   00005100
005200 77  WS-STEP-NUMBER              PIC 9(02) COMP   VALUE 0.        00005200
005300 01  WS-STEP-CONTROL.                                             00005300
005400     05  WS-RUN-DATE             PIC 9(08)        VALUE 0.        00005400
005500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                     00005500
005600         10  WS-RUN-DATE-CCYY    PIC 9(04).                       00005600
005700         10  WS-RUN-DATE-MM      PIC 9(02).                       00005700
005800         10  WS-RUN-DATE-DD      PIC 9(02).                       00005800
005900     05  WS-STUDENT-RC           PIC S9(04) COMP  VALUE 0.        00005900
006000     05  WS-ORPHAN-RC            PIC S9(04) COMP  VALUE 0.        00006000
006100     05  WS-STUDENT-RC-DISP      PIC 9(04)        VALUE 0.        00006100
006200     05  WS-STUDENT-RC-DISP-R REDEFINES WS-STUDENT-RC-DISP.       00006200
006300         10  WS-STUDENT-RC-HI    PIC 9(02).                       00006300
006400         10  WS-STUDENT-RC-LO    PIC 9(02).                       00006400
006500     05  WS-ORPHAN-RC-DISP       PIC 9(04)        VALUE 0.        00006500
006600     05  WS-ORPHAN-RC-DISP-R REDEFINES WS-ORPHAN-RC-DISP.         00006600
006700         10  WS-ORPHAN-RC-HI     PIC 9(02).                       00006700
006800         10  WS-ORPHAN-RC-LO     PIC 9(02).                       00006800
006900     05  WS-RUN-ABORTED-FLAG     PIC X(01)        VALUE 'N'.      00006900
007000         88  WS-RUN-ABORTED          VALUE 'Y'.                   00007000
007100     05  FILLER                  PIC X(01)        VALUE SPACE.    00007100
007200***************************************************************   00007200
007300 PROCEDURE DIVISION.                                              00007300
007400***************************************************************   00007400
007500 000-MAIN.                                                        00007500
007600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00007600
007700     DISPLAY 'LNCLND00 - LINCOLN RECORDS CLEANING RUN STARTING '  00007700
007800             'FOR ' WS-RUN-DATE-CCYY '-' WS-RUN-DATE-MM '-'       00007800
007900             WS-RUN-DATE-DD .                                     00007900
008000     PERFORM 100-RUN-STUDENT-STEP THRU 100-RUN-STUDENT-STEP-EXIT. 00008000
008100     IF WS-RUN-ABORTED                                            00008100
008200         GO TO 000-MAIN-EXIT                                      00008200
008300     END-IF.                                                      00008300
008400     PERFORM 200-RUN-ORPHAN-STEP THRU 200-RUN-ORPHAN-STEP-EXIT.   00008400
008500 000-MAIN-EXIT.                                                   00008500
008600     DISPLAY 'LNCLND00 - LINCOLN RECORDS CLEANING RUN ENDING'.    00008600
008700     GOBACK.                                                      00008700
008800*                                                                 00008800
008900 100-RUN-STUDENT-STEP.                                            00008900
009000     MOVE 1 TO WS-STEP-NUMBER.                                    00009000
009100     MOVE 0 TO RETURN-CODE.                                       00009100
009200     CALL 'LNCLND10'.                                             00009200
009300     MOVE RETURN-CODE TO WS-STUDENT-RC.                           00009300
009400     MOVE WS-STUDENT-RC TO WS-STUDENT-RC-DISP.                    00009400
009500     IF WS-STUDENT-RC NOT = 0                                     00009500
009600         DISPLAY 'LNCLND00 - STEP ' WS-STEP-NUMBER                00009600
009700                 ' LNCLND10 FAILED, RC: '                         00009700
009800                 WS-STUDENT-RC-HI WS-STUDENT-RC-LO                00009800
009900         MOVE 'Y' TO WS-RUN-ABORTED-FLAG                          00009900
010000     END-IF .                                                     00010000
010100 100-RUN-STUDENT-STEP-EXIT.                                       00010100
010200     EXIT.                                                        00010200
010300*                                                                 00010300
010400 200-RUN-ORPHAN-STEP.                                             00010400
010500     MOVE 2 TO WS-STEP-NUMBER.                                    00010500
010600     MOVE 0 TO RETURN-CODE.                                       00010600
010700     CALL 'LNCLND20'.                                             00010700
010800     MOVE RETURN-CODE TO WS-ORPHAN-RC.                            00010800
010900     MOVE WS-ORPHAN-RC TO WS-ORPHAN-RC-DISP.                      00010900
011000     IF WS-ORPHAN-RC NOT = 0                                      00011000
011100         DISPLAY 'LNCLND00 - STEP ' WS-STEP-NUMBER                00011100
011200                 ' LNCLND20 FAILED, RC: '                         00011200
011300                 WS-ORPHAN-RC-HI WS-ORPHAN-RC-LO                  00011300
011400         MOVE 'Y' TO WS-RUN-ABORTED-FLAG                          00011400
011500     END-IF .                                                     00011500
011600 200-RUN-ORPHAN-STEP-EXIT.                                        00011600
011700     EXIT.                                                        00011700
