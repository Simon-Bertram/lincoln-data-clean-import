000100***************************************************************   00000100
000200* LICENSED MATERIALS - PROPERTY OF THE STATE HISTORICAL SOCIETY   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************   00000400
000500* PROGRAM :  LNDATCLN                                             00000500
000600*                                                                 00000600
000700* PARSES A FREE-TEXT ARRIVAL/DEPARTURE/BIRTH DATE VALUE OUT OF    00000700
000800* THE HISTORICAL EXTRACTS INTO AN 8-DIGIT CCYYMMDD DATE, PLUS     00000800
000900* AN UNCERTAINTY FLAG AND A CODED UNCERTAINTY-TYPE WORD.          00000900
001000* CALLED BY LNCLND10 AND LNCLND20 FOR EVERY DATE FIELD IN THE     00001000
001100* LINCOLN STUDENT AND CIVIL WAR ORPHANS EXTRACTS.                 00001100
001200*                                                                 00001200
001300* CLASSIFICATION IS DONE FIRST (IS THIS AN APPROXIMATE DATE, A    00001300
001400* RANGE, A MULTI-DATE FIELD, ETC) AND ALWAYS COMES BACK TO THE    00001400
001500* CALLER EVEN WHEN THE DATE ITSELF CANNOT BE PARSED INTO A        00001500
001600* VALID CCYYMMDD -- A REVIEWER STILL WANTS TO KNOW *WHY* A        00001600
001700* FIELD CAME BACK ZERO.  SEE THE STANDARDS FOLDER WRITE-UP        00001700
001800* "HISTORICAL DATE CLEANUP RULES" -- CLASSIFICATION ORDER AND     00001800
001900* PARSE ORDER MUST NOT BE CHANGED WITHOUT ARCHIVIST SIGN-OFF.     00001900
002000***************************************************************   00002000
002100*                                                                 00002100
002200* MAINTENANCE LOG                                                 00002200
002300* ---------------------------------------------------------       00002300
002400* 02/06/89  RJT  TKT#LN-0417  ORIGINAL CODING -- ISO AND US       00002400
002500*                SLASH FORMATS ONLY, NO QUALIFIER WORDS.          00002500
002600* 05/30/90  RJT  TKT#LN-0421  ADDED ABOUT/C./CIRCA/BEFORE/AFTER   00002600
002700*                QUALIFIER RECOGNITION PER ARCHIVIST REQUEST.     00002700
002800* 11/19/91  RJT  TKT#LN-0430  ADDED THE ";" MULTI-DATE RULE AND   00002800
002900*                THE dddd-dddd RANGE RULE FOR THE ORPHANS         00002900
003000*                REGISTER EXTRACT, WHICH CARRIES BOTH.            00003000
003100* 07/14/94  RJT  TKT#LN-0448  ADDED EARLY/MID/LATE "PERIOD"       00003100
003200*                QUALIFIER AND THE 4-DIGIT FALLBACK SCAN WHEN     00003200
003300*                NO EXACT FORMAT MATCHES.                         00003300
003400* 09/02/98  DKM  TKT#LN-0491  YEAR 2000 REVIEW.  RANGE CHECK IS   00003400
003500*                HARD-CODED TO 1800-2000 BY DESIGN -- NOT A       00003500
003600*                Y2K WINDOWING EXPOSURE.  SIGNED OFF, NO CHANGE.  00003600
003700* 04/23/01  DKM  TKT#LN-0509  MONTH-FIRST (MM/DD/YYYY) NOW        00003700
003800*                TRIED BEFORE DAY-FIRST (DD/MM/YYYY) EXPLICITLY   00003800
003900*                -- SOME 1880S AGENCY LEDGERS WERE MISREAD THE    00003900
004000*                OTHER WAY AROUND.                                00004000
004100* 08/09/01  DKM  TKT#LN-0512  200-PARSE-DATE NOW DROPS OUT OF     00004100
004200*                THE TRY-CHAIN ON THE FIRST FORMAT MATCH VIA A    00004200
004300*                GO TO INSTEAD OF TESTING WS-FMT-OK EIGHT TIMES   00004300
004400*                OVER -- SAME TRY ORDER, ARCHIVIST SIGN-OFF ON    00004400
004500*                CLASSIFICATION/PARSE ORDER STILL STANDS.         00004500
004600***************************************************************   00004600
004700 IDENTIFICATION DIVISION.                                         00004700
004800 PROGRAM-ID.     LNDATCLN.                                        00004800
004900 AUTHOR.         R J TIBBETTS.                                    00004900
005000 INSTALLATION.   STATE HISTORICAL SOCIETY DP CENTER.              00005000
005100 DATE-WRITTEN.   02/06/89.                                        00005100
005200 DATE-COMPILED.                                                   00005200
005300 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                00005300
005400***************************************************************   00005400
005500 ENVIRONMENT DIVISION.                                            00005500
005600 CONFIGURATION SECTION.                                           00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     C01 IS TOP-OF-FORM.                                          00005800
005900***************************************************************   00005900
006000 DATA DIVISION.                                                   00006000
006100 WORKING-STORAGE SECTION.                                         00006100
006200***************************************************************   00006200
006300 77  WS-P                        PIC 9(03)  COMP  VALUE 0.        00006300
006400 77  WS-TRIM-LEN                 PIC 9(03)  COMP  VALUE 0.        00006400
006500 01  WS-TEXT-AREAS.                                               00006500
006600     05  WS-RAW-TEXT             PIC X(40)  VALUE SPACES.         00006600
006700     05  WS-UP-TEXT              PIC X(40)  VALUE SPACES.         00006700
006800     05  WS-CANON                PIC X(40)  VALUE SPACES.         00006800
006900     05  WS-CANON-R REDEFINES WS-CANON.                           00006900
007000         10  WS-CANON-CHAR       PIC X(01) OCCURS 40 TIMES.       00007000
007100     05  WS-PARSE-TEXT           PIC X(40)  VALUE SPACES.         00007100
007200     05  WS-AFTER-SEMI           PIC X(40)  VALUE SPACES.         00007200
007300     05  FILLER                  PIC X(01)  VALUE SPACE.          00007300
007400 01  WS-SCAN-FIELDS.                                              00007400
007500     05  WS-FIRSTNB              PIC 9(03)  COMP  VALUE 0.        00007500
007600     05  WS-LASTNB               PIC 9(03)  COMP  VALUE 0.        00007600
007700     05  WS-PARSE-LEN            PIC 9(03)  COMP  VALUE 0.        00007700
007800     05  WS-BLANKPOS             PIC 9(03)  COMP  VALUE 0.        00007800
007900     05  WS-MAX-SCANPOS          PIC 9(03)  COMP  VALUE 0.        00007900
008000     05  WS-SCANPOS              PIC 9(03)  COMP  VALUE 0.        00008000
008100     05  FILLER                  PIC X(01)  VALUE SPACE.          00008100
008200 01  WS-PATTERN-FIELDS.                                           00008200
008300     05  WS-4CHK                 PIC X(04)  VALUE SPACES.         00008300
008400     05  WS-4CHK-N REDEFINES WS-4CHK PIC 9(04).                   00008400
008500     05  WS-2CHK-A               PIC X(02)  VALUE SPACES.         00008500
008600     05  WS-2CHK-A-N REDEFINES WS-2CHK-A PIC 9(02).               00008600
008700     05  WS-2CHK-B               PIC X(02)  VALUE SPACES.         00008700
008800     05  WS-2CHK-B-N REDEFINES WS-2CHK-B PIC 9(02).               00008800
008900     05  FILLER                  PIC X(01)  VALUE SPACE.          00008900
009000 01  WS-COUNTER-FIELDS.                                           00009000
009100     05  WS-CONTAINS-SEMI        PIC 9(03)  COMP  VALUE 0.        00009100
009200     05  WS-CONTAINS-ABOUT       PIC 9(03)  COMP  VALUE 0.        00009200
009300     05  WS-CONTAINS-CDOT        PIC 9(03)  COMP  VALUE 0.        00009300
009400     05  WS-CONTAINS-CIRCA       PIC 9(03)  COMP  VALUE 0.        00009400
009500     05  WS-CONTAINS-BEFORE      PIC 9(03)  COMP  VALUE 0.        00009500
009600     05  WS-CONTAINS-AFTER       PIC 9(03)  COMP  VALUE 0.        00009600
009700     05  WS-CONTAINS-EARLY       PIC 9(03)  COMP  VALUE 0.        00009700
009800     05  WS-CONTAINS-MID         PIC 9(03)  COMP  VALUE 0.        00009800
009900     05  WS-CONTAINS-LATE        PIC 9(03)  COMP  VALUE 0.        00009900
010000     05  FILLER                  PIC X(01)  VALUE SPACE.          00010000
010100 01  WS-RESULT-FIELDS.                                            00010100
010200     05  WS-RANGE-SHAPE-FLAG     PIC X(01)  VALUE 'N'.            00010200
010300         88  WS-RANGE-SHAPE           VALUE 'Y'.                  00010300
010400     05  WS-FMT-OK               PIC X(01)  VALUE 'N'.            00010400
010500     05  WS-MMDD-OK-FLAG         PIC X(01)  VALUE 'N'.            00010500
010600         88  WS-MMDD-OK               VALUE 'Y'.                  00010600
010700     05  WS-4DIGIT-FOUND-FLAG    PIC X(01)  VALUE 'N'.            00010700
010800         88  WS-4DIGIT-FOUND         VALUE 'Y'.                   00010800
010900     05  WS-RANGE-OK             PIC X(01)  VALUE 'N'.            00010900
011000         88  WS-IN-RANGE              VALUE 'Y'.                  00011000
011100     05  WS-P-YEAR               PIC 9(04)  COMP  VALUE 0.        00011100
011200     05  WS-P-MM                 PIC 9(02)  COMP  VALUE 0.        00011200
011300     05  WS-P-DD                 PIC 9(02)  COMP  VALUE 0.        00011300
011400     05  WS-RANGE-CANDIDATE      PIC S9(04) VALUE 0.              00011400
011500     05  FILLER                  PIC X(01)  VALUE SPACE.          00011500
011600***************************************************************   00011600
011700 LINKAGE SECTION.                                                 00011700
011800 01  LK-DT-INPUT                 PIC X(40).                       00011800
011900 01  LK-DT-OUTPUT                PIC 9(08).                       00011900
012000 01  LK-DT-UNCERTAIN             PIC X(01).                       00012000
012100 01  LK-DT-UNC-TYPE              PIC X(20).                       00012100
012200***************************************************************   00012200
012300 PROCEDURE DIVISION USING LK-DT-INPUT, LK-DT-OUTPUT,              00012300
012400         LK-DT-UNCERTAIN, LK-DT-UNC-TYPE.                         00012400
012500***************************************************************   00012500
012600 000-MAIN.                                                        00012600
012700     MOVE 0      TO LK-DT-OUTPUT.                                 00012700
012800     MOVE 'N'    TO LK-DT-UNCERTAIN.                              00012800
012900     MOVE SPACES TO LK-DT-UNC-TYPE.                               00012900
013000     PERFORM 050-BUILD-CANON.                                     00013000
013100     PERFORM 055-SCAN-KEYWORDS.                                   00013100
013200     PERFORM 060-CLASSIFY.                                        00013200
013300     PERFORM 200-PARSE-DATE THRU 200-PARSE-DATE-EXIT.             00013300
013400     GOBACK.                                                      00013400
013500*                                                                 00013500
013600 050-BUILD-CANON.                                                 00013600
013700     MOVE LK-DT-INPUT TO WS-RAW-TEXT.                             00013700
013800     MOVE WS-RAW-TEXT TO WS-UP-TEXT.                              00013800
013900     INSPECT WS-UP-TEXT CONVERTING                                00013900
014000         'abcdefghijklmnopqrstuvwxyz'                             00014000
014100      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00014100
014200     MOVE 0 TO WS-FIRSTNB.                                        00014200
014300     PERFORM 052-FIND-FIRST-NB                                    00014300
014400             VARYING WS-P FROM 1 BY 1                             00014400
014500             UNTIL WS-P > 40 OR WS-FIRSTNB NOT = 0 .              00014500
014600     IF WS-FIRSTNB = 0                                            00014600
014700         MOVE SPACES TO WS-CANON                                  00014700
014800         MOVE 0      TO WS-TRIM-LEN                               00014800
014900     ELSE                                                         00014900
015000         MOVE 0 TO WS-LASTNB                                      00015000
015100         PERFORM 054-FIND-LAST-NB                                 00015100
015200                 VARYING WS-P FROM 40 BY -1                       00015200
015300                 UNTIL WS-P < WS-FIRSTNB OR WS-LASTNB NOT = 0 .   00015300
015400         COMPUTE WS-TRIM-LEN = WS-LASTNB - WS-FIRSTNB + 1.        00015400
015500         MOVE SPACES TO WS-CANON.                                 00015500
015600         MOVE WS-UP-TEXT(WS-FIRSTNB:WS-TRIM-LEN)                  00015600
015700              TO WS-CANON(1:WS-TRIM-LEN) .                        00015700
015800     END-IF .                                                     00015800
015900*                                                                 00015900
016000 052-FIND-FIRST-NB.                                               00016000
016100     IF WS-UP-TEXT(WS-P:1) NOT = SPACE                            00016100
016200         MOVE WS-P TO WS-FIRSTNB                                  00016200
016300     END-IF .                                                     00016300
016400*                                                                 00016400
016500 054-FIND-LAST-NB.                                                00016500
016600     IF WS-UP-TEXT(WS-P:1) NOT = SPACE                            00016600
016700         MOVE WS-P TO WS-LASTNB                                   00016700
016800     END-IF .                                                     00016800
016900*                                                                 00016900
017000 055-SCAN-KEYWORDS.                                               00017000
017100     MOVE 0 TO WS-CONTAINS-SEMI  WS-CONTAINS-ABOUT                00017100
017200                WS-CONTAINS-CDOT WS-CONTAINS-CIRCA                00017200
017300                WS-CONTAINS-BEFORE WS-CONTAINS-AFTER              00017300
017400                WS-CONTAINS-EARLY  WS-CONTAINS-MID                00017400
017500                WS-CONTAINS-LATE .                                00017500
017600     INSPECT WS-CANON TALLYING WS-CONTAINS-SEMI  FOR ALL ';'.     00017600
017700     INSPECT WS-CANON TALLYING WS-CONTAINS-ABOUT FOR ALL 'ABOUT'. 00017700
017800     INSPECT WS-CANON TALLYING WS-CONTAINS-CDOT  FOR ALL 'C.'.    00017800
017900     INSPECT WS-CANON TALLYING WS-CONTAINS-CIRCA FOR ALL 'CIRCA'. 00017900
018000     INSPECT WS-CANON TALLYING WS-CONTAINS-BEFORE FOR ALL         00018000
018100             'BEFORE'.                                            00018100
018200     INSPECT WS-CANON TALLYING WS-CONTAINS-AFTER FOR ALL 'AFTER'. 00018200
018300     INSPECT WS-CANON TALLYING WS-CONTAINS-EARLY FOR ALL 'EARLY'. 00018300
018400     INSPECT WS-CANON TALLYING WS-CONTAINS-MID   FOR ALL 'MID'.   00018400
018500     INSPECT WS-CANON TALLYING WS-CONTAINS-LATE  FOR ALL 'LATE'.  00018500
018600     PERFORM 065-TEST-RANGE-SHAPE.                                00018600
018700*                                                                 00018700
018800 065-TEST-RANGE-SHAPE.                                            00018800
018900     MOVE 'N' TO WS-RANGE-SHAPE-FLAG.                             00018900
019000     IF WS-TRIM-LEN = 9 AND WS-CANON(5:1) = '-'                   00019000
019100         MOVE WS-CANON(1:4) TO WS-4CHK                            00019100
019200         IF WS-4CHK IS NUMERIC                                    00019200
019300             MOVE WS-CANON(6:4) TO WS-4CHK                        00019300
019400             IF WS-4CHK IS NUMERIC                                00019400
019500                 MOVE 'Y' TO WS-RANGE-SHAPE-FLAG                  00019500
019600             END-IF                                               00019600
019700         END-IF                                                   00019700
019800     END-IF .                                                     00019800
019900*                                                                 00019900
020000 060-CLASSIFY.                                                    00020000
020100     EVALUATE TRUE                                                00020100
020200        WHEN WS-CANON = SPACES                                    00020200
020300            MOVE WS-CANON TO WS-PARSE-TEXT                        00020300
020400        WHEN WS-CONTAINS-SEMI > 0                                 00020400
020500            PERFORM 110-CLASSIFY-MULTI-DATE                       00020500
020600        WHEN WS-RANGE-SHAPE                                       00020600
020700            PERFORM 120-CLASSIFY-RANGE                            00020700
020800        WHEN WS-CONTAINS-ABOUT > 0 OR WS-CONTAINS-CDOT > 0        00020800
020900           OR WS-CONTAINS-CIRCA > 0                               00020900
021000            MOVE 'Y' TO LK-DT-UNCERTAIN                           00021000
021100            MOVE 'APPROX' TO LK-DT-UNC-TYPE                       00021100
021200            MOVE WS-CANON TO WS-PARSE-TEXT                        00021200
021300        WHEN WS-CONTAINS-BEFORE > 0                               00021300
021400            MOVE 'Y' TO LK-DT-UNCERTAIN                           00021400
021500            MOVE 'BEFORE' TO LK-DT-UNC-TYPE                       00021500
021600            MOVE WS-CANON TO WS-PARSE-TEXT                        00021600
021700        WHEN WS-CONTAINS-AFTER > 0                                00021700
021800            MOVE 'Y' TO LK-DT-UNCERTAIN                           00021800
021900            MOVE 'AFTER' TO LK-DT-UNC-TYPE                        00021900
022000            MOVE WS-CANON TO WS-PARSE-TEXT                        00022000
022100        WHEN WS-CONTAINS-EARLY > 0 OR WS-CONTAINS-MID > 0         00022100
022200           OR WS-CONTAINS-LATE > 0                                00022200
022300            MOVE 'Y' TO LK-DT-UNCERTAIN                           00022300
022400            MOVE 'PERIOD' TO LK-DT-UNC-TYPE                       00022400
022500            MOVE WS-CANON TO WS-PARSE-TEXT                        00022500
022600        WHEN OTHER                                                00022600
022700            MOVE WS-CANON TO WS-PARSE-TEXT                        00022700
022800     END-EVALUATE.                                                00022800
022900*                                                                 00022900
023000 110-CLASSIFY-MULTI-DATE.                                         00023000
023100     MOVE SPACES TO WS-PARSE-TEXT WS-AFTER-SEMI.                  00023100
023200     UNSTRING WS-CANON DELIMITED BY ';'                           00023200
023300         INTO WS-PARSE-TEXT, WS-AFTER-SEMI .                      00023300
023400     MOVE 'Y' TO LK-DT-UNCERTAIN.                                 00023400
023500     MOVE 'MULTI-DATE' TO LK-DT-UNC-TYPE.                         00023500
023600*                                                                 00023600
023700 120-CLASSIFY-RANGE.                                              00023700
023800     MOVE SPACES TO WS-PARSE-TEXT.                                00023800
023900     MOVE WS-CANON(1:4) TO WS-PARSE-TEXT(1:4).                    00023900
024000     MOVE 'Y' TO LK-DT-UNCERTAIN.                                 00024000
024100     MOVE 'RANGE' TO LK-DT-UNC-TYPE.                              00024100
024200*                                                                 00024200
024300 200-PARSE-DATE.                                                  00024300
024400     MOVE 'N' TO WS-FMT-OK.                                       00024400
024500     MOVE 0 TO WS-P-YEAR WS-P-MM WS-P-DD.                         00024500
024600     PERFORM 065-COMPUTE-PARSE-LEN.                               00024600
024700     PERFORM 210-TRY-ISO-DASH.                                    00024700
024800     IF WS-FMT-OK = 'Y' GO TO 200-RANGE-CHECK-STEP END-IF.        00024800
024900     PERFORM 220-TRY-ISO-SLASH.                                   00024900
025000     IF WS-FMT-OK = 'Y' GO TO 200-RANGE-CHECK-STEP END-IF.        00025000
025100     PERFORM 230-TRY-MDY-SLASH.                                   00025100
025200     IF WS-FMT-OK = 'Y' GO TO 200-RANGE-CHECK-STEP END-IF.        00025200
025300     PERFORM 235-TRY-DMY-SLASH.                                   00025300
025400     IF WS-FMT-OK = 'Y' GO TO 200-RANGE-CHECK-STEP END-IF.        00025400
025500     PERFORM 240-TRY-YR-MO-DASH.                                  00025500
025600     IF WS-FMT-OK = 'Y' GO TO 200-RANGE-CHECK-STEP END-IF.        00025600
025700     PERFORM 250-TRY-YR-MO-SLASH.                                 00025700
025800     IF WS-FMT-OK = 'Y' GO TO 200-RANGE-CHECK-STEP END-IF.        00025800
025900     PERFORM 260-TRY-BARE-YEAR.                                   00025900
026000     IF WS-FMT-OK = 'Y' GO TO 200-RANGE-CHECK-STEP END-IF.        00026000
026100     PERFORM 300-FALLBACK-SCAN.                                   00026100
026200*                                                                 00026200
026300 200-RANGE-CHECK-STEP.                                            00026300
026400     IF WS-FMT-OK = 'Y'                                           00026400
026500         MOVE WS-P-YEAR TO WS-RANGE-CANDIDATE                     00026500
026600         PERFORM 900-RANGE-CHECK                                  00026600
026700         IF WS-IN-RANGE                                           00026700
026800             COMPUTE LK-DT-OUTPUT =                               00026800
026900                     WS-P-YEAR * 10000 + WS-P-MM * 100 + WS-P-DD  00026900
027000         END-IF                                                   00027000
027100     END-IF .                                                     00027100
027200 200-PARSE-DATE-EXIT.                                             00027200
027300     EXIT.                                                        00027300
027400*                                                                 00027400
027500*  064-NOT-USED PARAGRAPH NUMBER RESERVED (WAS THE OLD RANGE-     00027500
027600*  SHAPE TEST BEFORE IT MOVED UP INTO 055-SCAN-KEYWORDS -- DKM)   00027600
027700*                                                                 00027700
027800 065-COMPUTE-PARSE-LEN.                                           00027800
027900     MOVE 0 TO WS-BLANKPOS.                                       00027900
028000     PERFORM 067-FIND-FIRST-BLANK                                 00028000
028100             VARYING WS-P FROM 1 BY 1                             00028100
028200             UNTIL WS-P > 40 OR WS-BLANKPOS NOT = 0 .             00028200
028300     IF WS-BLANKPOS = 0                                           00028300
028400         MOVE 40 TO WS-PARSE-LEN                                  00028400
028500     ELSE                                                         00028500
028600         COMPUTE WS-PARSE-LEN = WS-BLANKPOS - 1                   00028600
028700     END-IF .                                                     00028700
028800*                                                                 00028800
028900 067-FIND-FIRST-BLANK.                                            00028900
029000     IF WS-PARSE-TEXT(WS-P:1) = SPACE                             00029000
029100         MOVE WS-P TO WS-BLANKPOS                                 00029100
029200     END-IF .                                                     00029200
029300*                                                                 00029300
029400 210-TRY-ISO-DASH.                                                00029400
029500     IF WS-PARSE-LEN = 10 AND WS-PARSE-TEXT(5:1) = '-'            00029500
029600                         AND WS-PARSE-TEXT(8:1) = '-'             00029600
029700         MOVE WS-PARSE-TEXT(1:4) TO WS-4CHK                       00029700
029800         MOVE WS-PARSE-TEXT(6:2) TO WS-2CHK-A                     00029800
029900         MOVE WS-PARSE-TEXT(9:2) TO WS-2CHK-B                     00029900
030000         IF WS-4CHK IS NUMERIC AND WS-2CHK-A IS NUMERIC           00030000
030100                              AND WS-2CHK-B IS NUMERIC            00030100
030200             PERFORM 800-VALIDATE-MM-DD                           00030200
030300             IF WS-MMDD-OK                                        00030300
030400                 MOVE WS-4CHK-N   TO WS-P-YEAR                    00030400
030500                 MOVE WS-2CHK-A-N TO WS-P-MM                      00030500
030600                 MOVE WS-2CHK-B-N TO WS-P-DD                      00030600
030700                 MOVE 'Y' TO WS-FMT-OK                            00030700
030800             END-IF                                               00030800
030900         END-IF                                                   00030900
031000     END-IF .                                                     00031000
031100*                                                                 00031100
031200 220-TRY-ISO-SLASH.                                               00031200
031300     IF WS-PARSE-LEN = 10 AND WS-PARSE-TEXT(5:1) = '/'            00031300
031400                         AND WS-PARSE-TEXT(8:1) = '/'             00031400
031500         MOVE WS-PARSE-TEXT(1:4) TO WS-4CHK                       00031500
031600         MOVE WS-PARSE-TEXT(6:2) TO WS-2CHK-A                     00031600
031700         MOVE WS-PARSE-TEXT(9:2) TO WS-2CHK-B                     00031700
031800         IF WS-4CHK IS NUMERIC AND WS-2CHK-A IS NUMERIC           00031800
031900                              AND WS-2CHK-B IS NUMERIC            00031900
032000             PERFORM 800-VALIDATE-MM-DD                           00032000
032100             IF WS-MMDD-OK                                        00032100
032200                 MOVE WS-4CHK-N   TO WS-P-YEAR                    00032200
032300                 MOVE WS-2CHK-A-N TO WS-P-MM                      00032300
032400                 MOVE WS-2CHK-B-N TO WS-P-DD                      00032400
032500                 MOVE 'Y' TO WS-FMT-OK                            00032500
032600             END-IF                                               00032600
032700         END-IF                                                   00032700
032800     END-IF .                                                     00032800
032900*                                                                 00032900
033000 230-TRY-MDY-SLASH.                                               00033000
033100     IF WS-PARSE-LEN = 10 AND WS-PARSE-TEXT(3:1) = '/'            00033100
033200                         AND WS-PARSE-TEXT(6:1) = '/'             00033200
033300         MOVE WS-PARSE-TEXT(1:2) TO WS-2CHK-A                     00033300
033400         MOVE WS-PARSE-TEXT(4:2) TO WS-2CHK-B                     00033400
033500         MOVE WS-PARSE-TEXT(7:4) TO WS-4CHK                       00033500
033600         IF WS-2CHK-A IS NUMERIC AND WS-2CHK-B IS NUMERIC         00033600
033700                                AND WS-4CHK IS NUMERIC            00033700
033800             PERFORM 800-VALIDATE-MM-DD                           00033800
033900             IF WS-MMDD-OK                                        00033900
034000                 MOVE WS-4CHK-N   TO WS-P-YEAR                    00034000
034100                 MOVE WS-2CHK-A-N TO WS-P-MM                      00034100
034200                 MOVE WS-2CHK-B-N TO WS-P-DD                      00034200
034300                 MOVE 'Y' TO WS-FMT-OK                            00034300
034400             END-IF                                               00034400
034500         END-IF                                                   00034500
034600     END-IF .                                                     00034600
034700*                                                                 00034700
034800 235-TRY-DMY-SLASH.                                               00034800
034900     IF WS-PARSE-LEN = 10 AND WS-PARSE-TEXT(3:1) = '/'            00034900
035000                         AND WS-PARSE-TEXT(6:1) = '/'             00035000
035100         MOVE WS-PARSE-TEXT(4:2) TO WS-2CHK-A                     00035100
035200         MOVE WS-PARSE-TEXT(1:2) TO WS-2CHK-B                     00035200
035300         MOVE WS-PARSE-TEXT(7:4) TO WS-4CHK                       00035300
035400         IF WS-2CHK-A IS NUMERIC AND WS-2CHK-B IS NUMERIC         00035400
035500                                AND WS-4CHK IS NUMERIC            00035500
035600             PERFORM 800-VALIDATE-MM-DD                           00035600
035700             IF WS-MMDD-OK                                        00035700
035800                 MOVE WS-4CHK-N   TO WS-P-YEAR                    00035800
035900                 MOVE WS-2CHK-A-N TO WS-P-MM                      00035900
036000                 MOVE WS-2CHK-B-N TO WS-P-DD                      00036000
036100                 MOVE 'Y' TO WS-FMT-OK                            00036100
036200             END-IF                                               00036200
036300         END-IF                                                   00036300
036400     END-IF .                                                     00036400
036500*                                                                 00036500
036600 240-TRY-YR-MO-DASH.                                              00036600
036700     IF WS-PARSE-LEN = 7 AND WS-PARSE-TEXT(5:1) = '-'             00036700
036800         MOVE WS-PARSE-TEXT(1:4) TO WS-4CHK                       00036800
036900         MOVE WS-PARSE-TEXT(6:2) TO WS-2CHK-A                     00036900
037000         IF WS-4CHK IS NUMERIC AND WS-2CHK-A IS NUMERIC           00037000
037100             IF WS-2CHK-A-N NOT < 1 AND WS-2CHK-A-N NOT > 12      00037100
037200                 MOVE WS-4CHK-N   TO WS-P-YEAR                    00037200
037300                 MOVE WS-2CHK-A-N TO WS-P-MM                      00037300
037400                 MOVE 1 TO WS-P-DD                                00037400
037500                 MOVE 'Y' TO WS-FMT-OK                            00037500
037600             END-IF                                               00037600
037700         END-IF                                                   00037700
037800     END-IF .                                                     00037800
037900*                                                                 00037900
038000 250-TRY-YR-MO-SLASH.                                             00038000
038100     IF WS-PARSE-LEN = 7 AND WS-PARSE-TEXT(5:1) = '/'             00038100
038200         MOVE WS-PARSE-TEXT(1:4) TO WS-4CHK                       00038200
038300         MOVE WS-PARSE-TEXT(6:2) TO WS-2CHK-A                     00038300
038400         IF WS-4CHK IS NUMERIC AND WS-2CHK-A IS NUMERIC           00038400
038500             IF WS-2CHK-A-N NOT < 1 AND WS-2CHK-A-N NOT > 12      00038500
038600                 MOVE WS-4CHK-N   TO WS-P-YEAR                    00038600
038700                 MOVE WS-2CHK-A-N TO WS-P-MM                      00038700
038800                 MOVE 1 TO WS-P-DD                                00038800
038900                 MOVE 'Y' TO WS-FMT-OK                            00038900
039000             END-IF                                               00039000
039100         END-IF                                                   00039100
039200     END-IF .                                                     00039200
039300*                                                                 00039300
039400 260-TRY-BARE-YEAR.                                               00039400
039500     IF WS-PARSE-LEN = 4                                          00039500
039600         MOVE WS-PARSE-TEXT(1:4) TO WS-4CHK                       00039600
039700         IF WS-4CHK IS NUMERIC                                    00039700
039800             MOVE WS-4CHK-N TO WS-P-YEAR                          00039800
039900             MOVE 1 TO WS-P-MM                                    00039900
040000             MOVE 1 TO WS-P-DD                                    00040000
040100             MOVE 'Y' TO WS-FMT-OK                                00040100
040200         END-IF                                                   00040200
040300     END-IF .                                                     00040300
040400*                                                                 00040400
040500 300-FALLBACK-SCAN.                                               00040500
040600     MOVE 'N' TO WS-4DIGIT-FOUND-FLAG.                            00040600
040700     IF WS-PARSE-LEN NOT < 4                                      00040700
040800         COMPUTE WS-MAX-SCANPOS = WS-PARSE-LEN - 3                00040800
040900         PERFORM 310-SCAN-4DIGIT                                  00040900
041000                 VARYING WS-SCANPOS FROM 1 BY 1                   00041000
041100                 UNTIL WS-SCANPOS > WS-MAX-SCANPOS                00041100
041200                    OR WS-4DIGIT-FOUND .                          00041200
041300     END-IF .                                                     00041300
041400     IF WS-4DIGIT-FOUND                                           00041400
041500         MOVE 1 TO WS-P-MM                                        00041500
041600         MOVE 1 TO WS-P-DD                                        00041600
041700         MOVE 'Y' TO WS-FMT-OK                                    00041700
041800     END-IF .                                                     00041800
041900*                                                                 00041900
042000 310-SCAN-4DIGIT.                                                 00042000
042100     MOVE WS-PARSE-TEXT(WS-SCANPOS:4) TO WS-4CHK.                 00042100
042200     IF WS-4CHK IS NUMERIC                                        00042200
042300         MOVE 'Y'      TO WS-4DIGIT-FOUND-FLAG                    00042300
042400         MOVE WS-4CHK-N TO WS-P-YEAR                              00042400
042500     END-IF .                                                     00042500
042600*                                                                 00042600
042700 800-VALIDATE-MM-DD.                                              00042700
042800     IF WS-2CHK-A-N NOT < 1 AND WS-2CHK-A-N NOT > 12              00042800
042900        AND WS-2CHK-B-N NOT < 1 AND WS-2CHK-B-N NOT > 31          00042900
043000         MOVE 'Y' TO WS-MMDD-OK-FLAG                              00043000
043100     ELSE                                                         00043100
043200         MOVE 'N' TO WS-MMDD-OK-FLAG                              00043200
043300     END-IF .                                                     00043300
043400*                                                                 00043400
043500 900-RANGE-CHECK.                                                 00043500
043600     IF WS-RANGE-CANDIDATE >= 1800 AND WS-RANGE-CANDIDATE <= 2000 00043600
043700         MOVE 'Y' TO WS-RANGE-OK                                  00043700
043800     ELSE                                                         00043800
043900         MOVE 'N' TO WS-RANGE-OK                                  00043900
044000     END-IF .                                                     00044000
