000100***************************************************************   00000100
000200* LICENSED MATERIALS - PROPERTY OF THE STATE HISTORICAL SOCIETY   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************   00000400
000500* PROGRAM :  LNCLND10                                             00000500
000600*                                                                 00000600
000700* AUTHOR  :  R J TIBBETTS                                         00000700
000800*                                                                 00000800
000900* READS THE RAW LINCOLN INDIAN SCHOOL STUDENT EXTRACT (PIPE-      00000900
001000* DELIMITED TEXT, HEADING ROW FIRST) AND WRITES A CLEANED,        00001000
001100* FIXED-LAYOUT LOAD FILE FOR THE ARCHIVE DATABASE FEED.  EVERY    00001100
001200* NAME FIELD IS PASSED THROUGH LNNMCLN, EVERY DATE FIELD          00001200
001300* THROUGH LNDATCLN, AND YEAR-OF-BIRTH THROUGH LNYRCLN.            00001300
001400*                                                                 00001400
001500* A RECORD THAT WILL NOT UNSTRING INTO ALL 18 FIELDS IS COUNTED   00001500
001600* AS REJECTED AND SKIPPED -- IT DOES NOT ABEND THE RUN.  THE      00001600
001700* RUN-CONTROL REPORT IS OPENED HERE (OUTPUT) AND LEFT FOR         00001700
001800* LNCLND20 TO EXTEND WITH THE ORPHANS SECTION.                    00001800
001900***************************************************************   00001900
002000*                                                                 00002000
002100* MAINTENANCE LOG                                                 00002100
002200* ---------------------------------------------------------       00002200
002300* 02/06/89  RJT  TKT#LN-0417  ORIGINAL CODING.                    00002300
002400* 05/30/90  RJT  TKT#LN-0421  YEAR-OF-BIRTH NOW CALLS LNYRCLN     00002400
002500*                INSTEAD OF A LOCAL 4-DIGIT SCAN -- SHARED WITH   00002500
002600*                THE ORPHANS ASSIGN-SCHOLAR-YEAR FIELD.           00002600
002700* 11/19/91  RJT  TKT#LN-0430  ADDED THE HEADING-ROW SANITY CHECK  00002700
002800*                (105-VALIDATE-HEADING) AFTER A BAD EXTRACT RUN   00002800
002900*                SILENTLY LOADED A REORDERED FILE.                00002900
003000* 09/02/98  DKM  TKT#LN-0491  YEAR 2000 REVIEW.  NO 2-DIGIT       00003000
003100*                YEARS STORED ANYWHERE IN THIS MEMBER.  ALL       00003100
003200*                DATE/YEAR WORK IS DONE IN LNDATCLN/LNYRCLN.      00003200
003300*                SIGNED OFF, NO CHANGE.                           00003300
003400* 04/23/01  DKM  TKT#LN-0509  RUN-REPORT NOW LEFT OPEN OUTPUT     00003400
003500*                HERE FOR LNCLND20 TO EXTEND, SO ONE REPORT       00003500
003600*                COVERS BOTH DATASETS PER ARCHIVIST REQUEST.      00003600
003700* 08/09/01  DKM  TKT#LN-0512  700-OPEN-FILES NOW ABORTS ON THE    00003700
003800*                FIRST OPEN FAILURE INSTEAD OF CHECKING ALL       00003800
003900*                THREE FILES AND STILL FALLING INTO THE READ      00003900
004000*                LOOP -- A BAD RUN-REPORT OPEN WAS LEAVING A      00004000
004100*                PARTIAL STUDOUT FILE BEHIND.  000-MAIN NOW       00004100
004200*                CHECKS WS-ABORT-RUN RIGHT AFTER THE OPEN STEP.   00004200
004300* 08/10/01  DKM  TKT#LN-0513  QA FOUND LEADING BLANKS CARRIED     00004300
004400*                THROUGH ON NATION/BAND/AGENCY AND THE OTHER      00004400
004500*                PASS-THROUGH TEXT FIELDS WHEN THE EXTRACT HAD    00004500
004600*                A SPACE RIGHT AFTER THE '|' DELIMITER -- UNSTRING00004600
004700*                DOES NOT STRIP THAT FOR YOU.  ADDED 180-TRIM-    00004700
004800*                PASSTHRU-FIELD (SAME FIND-FIRST/FIND-LAST IDIOM  00004800
004900*                AS LNNMCLN'S 200-TRIM-RESULT) AND ROUTED EVERY   00004900
005000*                PASS-THROUGH AND ORIG-TEXT FIELD THROUGH IT      00005000
005100*                BEFORE THE MOVE TO STUDENT-OUT.                  00005100
005200***************************************************************   00005200
005300 IDENTIFICATION DIVISION.                                         00005300
005400 PROGRAM-ID.     LNCLND10.                                        00005400
005500 AUTHOR.         R J TIBBETTS.                                    00005500
005600 INSTALLATION.   STATE HISTORICAL SOCIETY DP CENTER.              00005600
005700 DATE-WRITTEN.   02/06/89.                                        00005700
005800 DATE-COMPILED.                                                   00005800
005900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                00005900
006000***************************************************************   00006000
006100 ENVIRONMENT DIVISION.                                            00006100
006200 CONFIGURATION SECTION.                                           00006200
006300 SPECIAL-NAMES.                                                   00006300
006400     C01 IS TOP-OF-FORM.                                          00006400
006500 INPUT-OUTPUT SECTION.                                            00006500
006600 FILE-CONTROL.                                                    00006600
006700     SELECT STUDENT-INPUT  ASSIGN TO STUDIN                       00006700
006800            ORGANIZATION IS LINE SEQUENTIAL                       00006800
006900            FILE STATUS  IS WS-STUDIN-STATUS.                     00006900
007000                                                                  00007000
007100     SELECT STUDENT-OUTPUT ASSIGN TO STUDOUT                      00007100
007200            ORGANIZATION IS SEQUENTIAL                            00007200
007300            FILE STATUS  IS WS-STUDOUT-STATUS.                    00007300
007400                                                                  00007400
007500     SELECT RUN-REPORT     ASSIGN TO RUNRPT                       00007500
007600            ORGANIZATION IS LINE SEQUENTIAL                       00007600
007700            FILE STATUS  IS WS-RUNRPT-STATUS.                     00007700
007800***************************************************************   00007800
007900 DATA DIVISION.                                                   00007900
008000 FILE SECTION.                                                    00008000
008100***************************************************************   00008100
008200 FD  STUDENT-INPUT.                                               00008200
008300 01  STU-IN-LINE                 PIC X(1400).                     00008300
008400                                                                  00008400
008500 FD  STUDENT-OUTPUT.                                              00008500
008600 COPY STUOUT01.                                                   00008600
008700                                                                  00008700
008800 FD  RUN-REPORT.                                                  00008800
008900 01  RPT-RECORD-OUT              PIC X(132).                      00008900
009000***************************************************************   00009000
009100 WORKING-STORAGE SECTION.                                         00009100
009200***************************************************************   00009200
009300 77  WS-ABORT-SWITCH             PIC X(01) VALUE 'N'.             00009300
009400     88  WS-ABORT-RUN                VALUE 'Y'.                   00009400
009500 77  WS-TRIM-SUB                 PIC 9(03) COMP    VALUE 0.       00009500
009600 01  WS-RUN-DATE-AREA.                                            00009600
009700     05  WS-RUN-DATE             PIC 9(08) VALUE 0.               00009700
009800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                     00009800
009900         10  WS-RUN-DATE-CCYY    PIC 9(04).                       00009900
010000         10  WS-RUN-DATE-MM      PIC 9(02).                       00010000
010100         10  WS-RUN-DATE-DD      PIC 9(02).                       00010100
010200     05  FILLER                  PIC X(01) VALUE SPACE.           00010200
010300 01  WS-FILE-STATUSES.                                            00010300
010400     05  WS-STUDIN-STATUS        PIC X(02) VALUE SPACES.          00010400
010500     05  WS-STUDOUT-STATUS       PIC X(02) VALUE SPACES.          00010500
010600     05  WS-RUNRPT-STATUS        PIC X(02) VALUE SPACES.          00010600
010700     05  WS-STUDIN-EOF           PIC X(01) VALUE 'N'.             00010700
010800         88  STUDIN-AT-EOF           VALUE 'Y'.                   00010800
010900     05  FILLER                  PIC X(01) VALUE SPACE.           00010900
011000 01  WS-STU-RAW-FIELDS.                                           00011000
011100     05  WS-R-CENSUS             PIC X(100) VALUE SPACES.         00011100
011200     05  WS-R-INDIAN-NAME        PIC X(100) VALUE SPACES.         00011200
011300     05  WS-R-FAMILY-NAME        PIC X(050) VALUE SPACES.         00011300
011400     05  WS-R-ENG-GIVEN-NAME     PIC X(050) VALUE SPACES.         00011400
011500     05  WS-R-ALIAS              PIC X(050) VALUE SPACES.         00011500
011600     05  WS-R-SEX                PIC X(010) VALUE SPACES.         00011600
011700     05  WS-R-YOB-TEXT           PIC X(040) VALUE SPACES.         00011700
011800     05  WS-R-ARRIVAL-TEXT       PIC X(040) VALUE SPACES.         00011800
011900     05  WS-R-DEPART-TEXT        PIC X(040) VALUE SPACES.         00011900
012000     05  WS-R-NATION             PIC X(050) VALUE SPACES.         00012000
012100     05  WS-R-BAND               PIC X(050) VALUE SPACES.         00012100
012200     05  WS-R-AGENCY             PIC X(050) VALUE SPACES.         00012200
012300     05  WS-R-TRADE              PIC X(050) VALUE SPACES.         00012300
012400     05  WS-R-SOURCE             PIC X(100) VALUE SPACES.         00012400
012500     05  WS-R-COMMENTS           PIC X(200) VALUE SPACES.         00012500
012600     05  WS-R-CAUSE-DEATH        PIC X(100) VALUE SPACES.         00012600
012700     05  WS-R-CEMETERY           PIC X(100) VALUE SPACES.         00012700
012800     05  WS-R-LINKS              PIC X(200) VALUE SPACES.         00012800
012900     05  WS-STU-FIELD-CNT        PIC 9(03)  COMP  VALUE 0.        00012900
013000     05  FILLER                  PIC X(01)  VALUE SPACE.          00013000
013100 01  WS-HEADING-FIELDS.                                           00013100
013200     05  WS-HEAD-FIRST           PIC X(100) VALUE SPACES.         00013200
013300     05  WS-HEAD-REST            PIC X(1300) VALUE SPACES.        00013300
013400     05  WS-HEAD-UPPER           PIC X(100) VALUE SPACES.         00013400
013500     05  WS-HEAD-MATCH-CNT       PIC 9(03)  COMP  VALUE 0.        00013500
013600     05  FILLER                  PIC X(01)  VALUE SPACE.          00013600
013700 01  WS-CALL-WORK-AREAS.                                          00013700
013800     05  WS-CALL-NAME-IN         PIC X(100) VALUE SPACES.         00013800
013900     05  WS-CALL-NAME-OUT        PIC X(100) VALUE SPACES.         00013900
014000     05  WS-CALL-NAME-OUT-R REDEFINES WS-CALL-NAME-OUT.           00014000
014100         10  WS-CALL-NAME-CHAR   PIC X(01) OCCURS 100 TIMES.      00014100
014200     05  WS-CALL-DATE-IN         PIC X(040) VALUE SPACES.         00014200
014300     05  WS-CALL-DATE-OUT        PIC 9(008) VALUE 0.              00014300
014400     05  WS-CALL-DATE-OUT-R REDEFINES WS-CALL-DATE-OUT.           00014400
014500         10  WS-CALL-DATE-CCYY   PIC 9(004).                      00014500
014600         10  WS-CALL-DATE-MMDD   PIC 9(004).                      00014600
014700     05  WS-CALL-UNCERT          PIC X(001) VALUE 'N'.            00014700
014800     05  WS-CALL-UNC-TYPE        PIC X(020) VALUE SPACES.         00014800
014900     05  WS-CALL-YEAR-IN         PIC X(040) VALUE SPACES.         00014900
015000     05  WS-CALL-YEAR-OUT        PIC 9(004) VALUE 0.              00015000
015100     05  FILLER                  PIC X(01)  VALUE SPACE.          00015100
015200***************************************************************   00015200
015300*    WORK AREA FOR 180-TRIM-PASSTHRU-FIELD -- SIZED TO THE        00015300
015400*    WIDEST PASS-THROUGH FIELD ON THE EXTRACT (COMMENTS/LINKS).   00015400
015500***************************************************************   00015500
015600 01  WS-TRIM-WORK-AREAS.                                          00015600
015700     05  WS-TRIM-IN              PIC X(200) VALUE SPACES.         00015700
015800     05  WS-TRIM-IN-R REDEFINES WS-TRIM-IN.                       00015800
015900         10  WS-TRIM-IN-CHAR     PIC X(01) OCCURS 200 TIMES.      00015900
016000     05  WS-TRIM-OUT             PIC X(200) VALUE SPACES.         00016000
016100     05  WS-TRIM-FIRST-NONBLANK  PIC 9(03) COMP    VALUE 0.       00016100
016200     05  WS-TRIM-LAST-NONBLANK   PIC 9(03) COMP    VALUE 0.       00016200
016300     05  WS-TRIM-RESULT-LEN      PIC 9(03) COMP    VALUE 0.       00016300
016400     05  FILLER                  PIC X(01) VALUE SPACE.           00016400
016500***************************************************************   00016500
016600*    RUN-CONTROL / QUALITY-METRIC COUNTERS FOR THIS DATASET       00016600
016700***************************************************************   00016700
016800 COPY LNCTRS01 REPLACING ==:TAG:== BY ==STU==.                    00016800
016900***************************************************************   00016900
017000*    RUN-REPORT LINE LAYOUTS                                      00017000
017100***************************************************************   00017100
017200 01  RPT-HEADING-LINE.                                            00017200
017300     05  FILLER   PIC X(043)                                      00017300
017400              VALUE 'LINCOLN DATA CLEANING RUN REPORT'.           00017400
017500     05  FILLER   PIC X(089) VALUE SPACES.                        00017500
017600 01  RPT-DATASET-LINE.                                            00017600
017700     05  FILLER   PIC X(009) VALUE 'DATASET: '.                   00017700
017800     05  RPT-DATASET-NAME PIC X(030) VALUE SPACES.                00017800
017900     05  FILLER   PIC X(093) VALUE SPACES.                        00017900
018000 01  RPT-COUNTER-LINE.                                            00018000
018100     05  FILLER   PIC X(002) VALUE SPACES.                        00018100
018200     05  RPT-COUNTER-LABEL PIC X(025) VALUE SPACES.               00018200
018300     05  RPT-COUNTER-VALUE PIC ZZZ,ZZ9.                           00018300
018400     05  FILLER   PIC X(098) VALUE SPACES.                        00018400
018500 01  RPT-TRAILER-LINE.                                            00018500
018600     05  FILLER   PIC X(011) VALUE 'END OF RUN'.                  00018600
018700     05  FILLER   PIC X(121) VALUE SPACES.                        00018700
018800***************************************************************   00018800
018900 PROCEDURE DIVISION.                                              00018900
019000***************************************************************   00019000
019100 000-MAIN.                                                        00019100
019200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00019200
019300     DISPLAY 'LNCLND10 - STUDENT RUN FOR ' WS-RUN-DATE-CCYY       00019300
019400             '-' WS-RUN-DATE-MM '-' WS-RUN-DATE-DD .              00019400
019500     PERFORM 700-OPEN-FILES THRU 700-OPEN-FILES-EXIT.             00019500
019600     IF WS-ABORT-RUN                                              00019600
019700         GO TO 000-MAIN-EXIT                                      00019700
019800     END-IF.                                                      00019800
019900     PERFORM 710-READ-STUDENT-FILE                                00019900
020000     PERFORM 105-VALIDATE-HEADING                                 00020000
020100     PERFORM 710-READ-STUDENT-FILE                                00020100
020200     PERFORM 100-PROCESS-STUDENT-RECORD THRU                      00020200
020300             100-PROCESS-STUDENT-RECORD-EXIT                      00020300
020400             UNTIL STUDIN-AT-EOF .                                00020400
020500     PERFORM 850-REPORT-STUDENT-STATS.                            00020500
020600     PERFORM 790-CLOSE-FILES.                                     00020600
020700 000-MAIN-EXIT.                                                   00020700
020800     GOBACK.                                                      00020800
020900*                                                                 00020900
021000 105-VALIDATE-HEADING.                                            00021000
021100     MOVE SPACES TO WS-HEAD-FIRST WS-HEAD-REST.                   00021100
021200     UNSTRING STU-IN-LINE DELIMITED BY '|'                        00021200
021300         INTO WS-HEAD-FIRST, WS-HEAD-REST .                       00021300
021400     MOVE WS-HEAD-FIRST TO WS-HEAD-UPPER.                         00021400
021500     INSPECT WS-HEAD-UPPER CONVERTING                             00021500
021600         'abcdefghijklmnopqrstuvwxyz'                             00021600
021700      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00021700
021800     MOVE 0 TO WS-HEAD-MATCH-CNT.                                 00021800
021900     INSPECT WS-HEAD-UPPER TALLYING WS-HEAD-MATCH-CNT             00021900
022000             FOR ALL 'CENSUS'.                                    00022000
022100     IF WS-HEAD-MATCH-CNT = 0                                     00022100
022200         DISPLAY 'LNCLND10 - WARNING - UNEXPECTED HEADING: '      00022200
022300                 WS-HEAD-FIRST                                    00022300
022400     END-IF .                                                     00022400
022500*                                                                 00022500
022600 100-PROCESS-STUDENT-RECORD.                                      00022600
022700     ADD 1 TO STU-RECS-READ.                                      00022700
022800     PERFORM 120-UNSTRING-STUDENT-RECORD.                         00022800
022900     IF WS-STU-FIELD-CNT < 18                                     00022900
023000         PERFORM 299-REJECT-STUDENT-RECORD                        00023000
023100     ELSE                                                         00023100
023200         PERFORM 150-CLEAN-STUDENT-FIELDS                         00023200
023300         PERFORM 740-WRITE-STUDENT-OUT                            00023300
023400     END-IF .                                                     00023400
023500     PERFORM 710-READ-STUDENT-FILE.                               00023500
023600 100-PROCESS-STUDENT-RECORD-EXIT.                                 00023600
023700     EXIT.                                                        00023700
023800*                                                                 00023800
023900 120-UNSTRING-STUDENT-RECORD.                                     00023900
024000     MOVE 0 TO WS-STU-FIELD-CNT.                                  00024000
024100     UNSTRING STU-IN-LINE DELIMITED BY '|'                        00024100
024200         INTO WS-R-CENSUS,     WS-R-INDIAN-NAME,                  00024200
024300              WS-R-FAMILY-NAME, WS-R-ENG-GIVEN-NAME,              00024300
024400              WS-R-ALIAS,       WS-R-SEX,                         00024400
024500              WS-R-YOB-TEXT,    WS-R-ARRIVAL-TEXT,                00024500
024600              WS-R-DEPART-TEXT, WS-R-NATION,                      00024600
024700              WS-R-BAND,        WS-R-AGENCY,                      00024700
024800              WS-R-TRADE,       WS-R-SOURCE,                      00024800
024900              WS-R-COMMENTS,    WS-R-CAUSE-DEATH,                 00024900
025000              WS-R-CEMETERY,    WS-R-LINKS                        00025000
025100         TALLYING IN WS-STU-FIELD-CNT .                           00025100
025200*                                                                 00025200
025300 150-CLEAN-STUDENT-FIELDS.                                        00025300
025400     INITIALIZE LINCOLN-STUDENT-OUT.                              00025400
025500     MOVE WS-R-CENSUS TO STU-CENSUS-RECORD-1900.                  00025500
025600*                                                                 00025600
025700     MOVE WS-R-INDIAN-NAME TO WS-CALL-NAME-IN.                    00025700
025800     CALL 'LNNMCLN' USING WS-CALL-NAME-IN, WS-CALL-NAME-OUT.      00025800
025900     MOVE WS-CALL-NAME-OUT(1:100) TO STU-INDIAN-NAME.             00025900
026000*                                                                 00026000
026100     MOVE WS-R-FAMILY-NAME TO WS-CALL-NAME-IN.                    00026100
026200     CALL 'LNNMCLN' USING WS-CALL-NAME-IN, WS-CALL-NAME-OUT.      00026200
026300     MOVE WS-CALL-NAME-OUT(1:50) TO STU-FAMILY-NAME.              00026300
026400*                                                                 00026400
026500     MOVE WS-R-ENG-GIVEN-NAME TO WS-CALL-NAME-IN.                 00026500
026600     CALL 'LNNMCLN' USING WS-CALL-NAME-IN, WS-CALL-NAME-OUT.      00026600
026700     MOVE WS-CALL-NAME-OUT(1:50) TO STU-ENGLISH-GIVEN-NAME.       00026700
026800*                                                                 00026800
026900     MOVE WS-R-ALIAS TO WS-CALL-NAME-IN.                          00026900
027000     CALL 'LNNMCLN' USING WS-CALL-NAME-IN, WS-CALL-NAME-OUT.      00027000
027100     MOVE WS-CALL-NAME-OUT(1:50) TO STU-ALIAS.                    00027100
027200*                                                                 00027200
027300     MOVE WS-R-SEX(1:1) TO STU-SEX.                               00027300
027400     INSPECT STU-SEX CONVERTING                                   00027400
027500         'abcdefghijklmnopqrstuvwxyz'                             00027500
027600      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00027600
027700*                                                                 00027700
027800     MOVE WS-R-YOB-TEXT   TO WS-CALL-YEAR-IN.                     00027800
027900     MOVE 0               TO WS-CALL-YEAR-OUT.                    00027900
028000     MOVE 'N'             TO WS-CALL-UNCERT.                      00028000
028100     MOVE SPACES          TO WS-CALL-UNC-TYPE.                    00028100
028200     CALL 'LNYRCLN' USING WS-CALL-YEAR-IN, WS-CALL-YEAR-OUT,      00028200
028300             WS-CALL-UNCERT, WS-CALL-UNC-TYPE.                    00028300
028400     MOVE WS-CALL-YEAR-OUT   TO STU-YEAR-OF-BIRTH.                00028400
028500     MOVE WS-CALL-UNCERT     TO STU-YOB-UNCERTAIN.                00028500
028600     MOVE WS-CALL-UNC-TYPE   TO STU-YOB-UNC-TYPE.                 00028600
028700     MOVE SPACES TO WS-TRIM-IN.                                   00028700
028800     MOVE WS-R-YOB-TEXT(1:40) TO WS-TRIM-IN(1:40).                00028800
028900     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00028900
029000             180-TRIM-PASSTHRU-FIELD-EXIT .                       00029000
029100     MOVE WS-TRIM-OUT(1:40) TO STU-YOB-ORIG-TEXT.                 00029100
029200     IF STU-YEAR-OF-BIRTH NOT = 0                                 00029200
029300         ADD 1 TO STU-PRIDATE-PARSED                              00029300
029400     END-IF .                                                     00029400
029500     IF STU-YOB-IS-UNCERTAIN                                      00029500
029600         ADD 1 TO STU-UNCERT-CNT                                  00029600
029700     END-IF .                                                     00029700
029800*                                                                 00029800
029900     MOVE WS-R-ARRIVAL-TEXT TO WS-CALL-DATE-IN.                   00029900
030000     MOVE 0                 TO WS-CALL-DATE-OUT.                  00030000
030100     MOVE 'N'               TO WS-CALL-UNCERT.                    00030100
030200     MOVE SPACES            TO WS-CALL-UNC-TYPE.                  00030200
030300     CALL 'LNDATCLN' USING WS-CALL-DATE-IN, WS-CALL-DATE-OUT,     00030300
030400             WS-CALL-UNCERT, WS-CALL-UNC-TYPE.                    00030400
030500     MOVE WS-CALL-DATE-OUT   TO STU-ARRIVAL-DATE.                 00030500
030600     MOVE WS-CALL-UNCERT     TO STU-ARR-UNCERTAIN.                00030600
030700     MOVE WS-CALL-UNC-TYPE   TO STU-ARR-UNC-TYPE.                 00030700
030800     MOVE SPACES TO WS-TRIM-IN.                                   00030800
030900     MOVE WS-R-ARRIVAL-TEXT(1:40) TO WS-TRIM-IN(1:40).            00030900
031000     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00031000
031100             180-TRIM-PASSTHRU-FIELD-EXIT .                       00031100
031200     MOVE WS-TRIM-OUT(1:40) TO STU-ARR-ORIG-TEXT.                 00031200
031300     IF STU-ARRIVAL-DATE NOT = 0                                  00031300
031400         ADD 1 TO STU-ARRIVAL-PARSED                              00031400
031500     END-IF .                                                     00031500
031600     IF STU-ARR-IS-UNCERTAIN                                      00031600
031700         ADD 1 TO STU-UNCERT-CNT                                  00031700
031800     END-IF .                                                     00031800
031900*                                                                 00031900
032000     MOVE WS-R-DEPART-TEXT  TO WS-CALL-DATE-IN.                   00032000
032100     MOVE 0                 TO WS-CALL-DATE-OUT.                  00032100
032200     MOVE 'N'               TO WS-CALL-UNCERT.                    00032200
032300     MOVE SPACES            TO WS-CALL-UNC-TYPE.                  00032300
032400     CALL 'LNDATCLN' USING WS-CALL-DATE-IN, WS-CALL-DATE-OUT,     00032400
032500             WS-CALL-UNCERT, WS-CALL-UNC-TYPE.                    00032500
032600     MOVE WS-CALL-DATE-OUT   TO STU-DEPARTURE-DATE.               00032600
032700     MOVE WS-CALL-UNCERT     TO STU-DEP-UNCERTAIN.                00032700
032800     MOVE WS-CALL-UNC-TYPE   TO STU-DEP-UNC-TYPE.                 00032800
032900     MOVE SPACES TO WS-TRIM-IN.                                   00032900
033000     MOVE WS-R-DEPART-TEXT(1:40) TO WS-TRIM-IN(1:40).             00033000
033100     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00033100
033200             180-TRIM-PASSTHRU-FIELD-EXIT .                       00033200
033300     MOVE WS-TRIM-OUT(1:40) TO STU-DEP-ORIG-TEXT.                 00033300
033400     IF STU-DEPARTURE-DATE NOT = 0                                00033400
033500         ADD 1 TO STU-DEPART-PARSED                               00033500
033600     END-IF .                                                     00033600
033700     IF STU-DEP-IS-UNCERTAIN                                      00033700
033800         ADD 1 TO STU-UNCERT-CNT                                  00033800
033900     END-IF .                                                     00033900
034000*                                                                 00034000
034100     MOVE SPACES TO WS-TRIM-IN.                                   00034100
034200     MOVE WS-R-NATION TO WS-TRIM-IN(1:50).                        00034200
034300     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00034300
034400             180-TRIM-PASSTHRU-FIELD-EXIT .                       00034400
034500     MOVE WS-TRIM-OUT(1:50) TO STU-NATION.                        00034500
034600     MOVE SPACES TO WS-TRIM-IN.                                   00034600
034700     MOVE WS-R-BAND TO WS-TRIM-IN(1:50).                          00034700
034800     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00034800
034900             180-TRIM-PASSTHRU-FIELD-EXIT .                       00034900
035000     MOVE WS-TRIM-OUT(1:50) TO STU-BAND.                          00035000
035100     MOVE SPACES TO WS-TRIM-IN.                                   00035100
035200     MOVE WS-R-AGENCY TO WS-TRIM-IN(1:50).                        00035200
035300     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00035300
035400             180-TRIM-PASSTHRU-FIELD-EXIT .                       00035400
035500     MOVE WS-TRIM-OUT(1:50) TO STU-AGENCY.                        00035500
035600     MOVE SPACES TO WS-TRIM-IN.                                   00035600
035700     MOVE WS-R-TRADE TO WS-TRIM-IN(1:50).                         00035700
035800     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00035800
035900             180-TRIM-PASSTHRU-FIELD-EXIT .                       00035900
036000     MOVE WS-TRIM-OUT(1:50) TO STU-TRADE.                         00036000
036100     MOVE SPACES TO WS-TRIM-IN.                                   00036100
036200     MOVE WS-R-SOURCE TO WS-TRIM-IN(1:100).                       00036200
036300     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00036300
036400             180-TRIM-PASSTHRU-FIELD-EXIT .                       00036400
036500     MOVE WS-TRIM-OUT(1:100) TO STU-SOURCE.                       00036500
036600     MOVE SPACES TO WS-TRIM-IN.                                   00036600
036700     MOVE WS-R-COMMENTS TO WS-TRIM-IN(1:200).                     00036700
036800     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00036800
036900             180-TRIM-PASSTHRU-FIELD-EXIT .                       00036900
037000     MOVE WS-TRIM-OUT(1:200) TO STU-COMMENTS.                     00037000
037100     MOVE SPACES TO WS-TRIM-IN.                                   00037100
037200     MOVE WS-R-CAUSE-DEATH TO WS-TRIM-IN(1:100).                  00037200
037300     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00037300
037400             180-TRIM-PASSTHRU-FIELD-EXIT .                       00037400
037500     MOVE WS-TRIM-OUT(1:100) TO STU-CAUSE-OF-DEATH.               00037500
037600     MOVE SPACES TO WS-TRIM-IN.                                   00037600
037700     MOVE WS-R-CEMETERY TO WS-TRIM-IN(1:100).                     00037700
037800     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00037800
037900             180-TRIM-PASSTHRU-FIELD-EXIT .                       00037900
038000     MOVE WS-TRIM-OUT(1:100) TO STU-CEMETERY-BURIAL.              00038000
038100     MOVE SPACES TO WS-TRIM-IN.                                   00038100
038200     MOVE WS-R-LINKS TO WS-TRIM-IN(1:200).                        00038200
038300     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00038300
038400             180-TRIM-PASSTHRU-FIELD-EXIT .                       00038400
038500     MOVE WS-TRIM-OUT(1:200) TO STU-RELEVANT-LINKS.               00038500
038600*                                                                 00038600
038700 180-TRIM-PASSTHRU-FIELD.                                         00038700
038800*    LEFT-JUSTIFIES AND TRIMS WS-TRIM-IN INTO WS-TRIM-OUT USING   00038800
038900*    THE SAME FIND-FIRST/FIND-LAST NON-BLANK IDIOM LNNMCLN USES   00038900
039000*    IN 200-TRIM-RESULT -- UNSTRING LEAVES LEADING AND TRAILING   00039000
039100*    SPACES IN PLACE, THIS STEP TAKES THEM BACK OUT.              00039100
039200     MOVE SPACES TO WS-TRIM-OUT.                                  00039200
039300     MOVE 0 TO WS-TRIM-FIRST-NONBLANK.                            00039300
039400     MOVE 0 TO WS-TRIM-LAST-NONBLANK.                             00039400
039500     PERFORM 181-TRIM-FIND-FIRST                                  00039500
039600             VARYING WS-TRIM-SUB FROM 1 BY 1                      00039600
039700             UNTIL WS-TRIM-SUB > 200                              00039700
039800                OR  WS-TRIM-FIRST-NONBLANK NOT = 0 .              00039800
039900     IF WS-TRIM-FIRST-NONBLANK = 0                                00039900
040000         GO TO 180-TRIM-PASSTHRU-FIELD-EXIT                       00040000
040100     END-IF .                                                     00040100
040200     PERFORM 182-TRIM-FIND-LAST                                   00040200
040300             VARYING WS-TRIM-SUB FROM 200 BY -1                   00040300
040400             UNTIL WS-TRIM-SUB < 1                                00040400
040500                OR  WS-TRIM-LAST-NONBLANK NOT = 0 .               00040500
040600     COMPUTE WS-TRIM-RESULT-LEN =                                 00040600
040700             WS-TRIM-LAST-NONBLANK - WS-TRIM-FIRST-NONBLANK + 1 . 00040700
040800     MOVE WS-TRIM-IN(WS-TRIM-FIRST-NONBLANK:WS-TRIM-RESULT-LEN)   00040800
040900          TO WS-TRIM-OUT(1:WS-TRIM-RESULT-LEN) .                  00040900
041000*                                                                 00041000
041100 180-TRIM-PASSTHRU-FIELD-EXIT.                                    00041100
041200     EXIT.                                                        00041200
041300*                                                                 00041300
041400 181-TRIM-FIND-FIRST.                                             00041400
041500     IF WS-TRIM-IN-CHAR(WS-TRIM-SUB) NOT = SPACE                  00041500
041600         MOVE WS-TRIM-SUB TO WS-TRIM-FIRST-NONBLANK               00041600
041700     END-IF .                                                     00041700
041800*                                                                 00041800
041900 182-TRIM-FIND-LAST.                                              00041900
042000     IF WS-TRIM-IN-CHAR(WS-TRIM-SUB) NOT = SPACE                  00042000
042100         MOVE WS-TRIM-SUB TO WS-TRIM-LAST-NONBLANK                00042100
042200     END-IF .                                                     00042200
042300*                                                                 00042300
042400 299-REJECT-STUDENT-RECORD.                                       00042400
042500     ADD 1 TO STU-RECS-REJECTED.                                  00042500
042600     DISPLAY 'LNCLND10 - REJECTED SHORT RECORD, FIELDS FOUND: '   00042600
042700             WS-STU-FIELD-CNT .                                   00042700
042800*                                                                 00042800
042900 700-OPEN-FILES.                                                  00042900
043000     OPEN INPUT  STUDENT-INPUT.                                   00043000
043100     IF WS-STUDIN-STATUS NOT = '00'                               00043100
043200         DISPLAY 'LNCLND10 ERROR OPENING STUDENT-INPUT. RC: '     00043200
043300                 WS-STUDIN-STATUS                                 00043300
043400         MOVE 16   TO RETURN-CODE                                 00043400
043500         MOVE 'Y'  TO WS-STUDIN-EOF                               00043500
043600         MOVE 'Y'  TO WS-ABORT-SWITCH                             00043600
043700         GO TO 700-OPEN-FILES-EXIT                                00043700
043800     END-IF.                                                      00043800
043900     OPEN OUTPUT STUDENT-OUTPUT.                                  00043900
044000     IF WS-STUDOUT-STATUS NOT = '00'                              00044000
044100         DISPLAY 'LNCLND10 ERROR OPENING STUDENT-OUTPUT. RC: '    00044100
044200                 WS-STUDOUT-STATUS                                00044200
044300         MOVE 16   TO RETURN-CODE                                 00044300
044400         MOVE 'Y'  TO WS-STUDIN-EOF                               00044400
044500         MOVE 'Y'  TO WS-ABORT-SWITCH                             00044500
044600         GO TO 700-OPEN-FILES-EXIT                                00044600
044700     END-IF .                                                     00044700
044800     OPEN OUTPUT RUN-REPORT.                                      00044800
044900     IF WS-RUNRPT-STATUS NOT = '00'                               00044900
045000         DISPLAY 'LNCLND10 ERROR OPENING RUN-REPORT. RC: '        00045000
045100                 WS-RUNRPT-STATUS                                 00045100
045200         MOVE 16   TO RETURN-CODE                                 00045200
045300         MOVE 'Y'  TO WS-STUDIN-EOF                               00045300
045400         MOVE 'Y'  TO WS-ABORT-SWITCH                             00045400
045500     END-IF .                                                     00045500
045600 700-OPEN-FILES-EXIT.                                             00045600
045700     EXIT.                                                        00045700
045800*                                                                 00045800
045900 710-READ-STUDENT-FILE.                                           00045900
046000     READ STUDENT-INPUT                                           00046000
046100         AT END MOVE 'Y' TO WS-STUDIN-EOF                         00046100
046200     END-READ.                                                    00046200
046300     EVALUATE WS-STUDIN-STATUS                                    00046300
046400         WHEN '00' CONTINUE                                       00046400
046500         WHEN '10' CONTINUE                                       00046500
046600         WHEN OTHER                                               00046600
046700             DISPLAY 'LNCLND10 ERROR READING STUDENT-INPUT. RC: ' 00046700
046800                     WS-STUDIN-STATUS                             00046800
046900             MOVE 'Y' TO WS-STUDIN-EOF                            00046900
047000     END-EVALUATE .                                               00047000
047100*                                                                 00047100
047200 740-WRITE-STUDENT-OUT.                                           00047200
047300     WRITE LINCOLN-STUDENT-OUT.                                   00047300
047400     IF WS-STUDOUT-STATUS NOT = '00'                              00047400
047500         DISPLAY 'LNCLND10 ERROR WRITING STUDENT-OUTPUT. RC: '    00047500
047600                 WS-STUDOUT-STATUS                                00047600
047700     ELSE                                                         00047700
047800         ADD 1 TO STU-RECS-WRITTEN                                00047800
047900     END-IF .                                                     00047900
048000*                                                                 00048000
048100 790-CLOSE-FILES.                                                 00048100
048200     CLOSE STUDENT-INPUT, STUDENT-OUTPUT.                         00048200
048300*    RUN-REPORT IS LEFT OPEN FOR LNCLND20 TO EXTEND.              00048300
048400*                                                                 00048400
048500 800-INIT-REPORT-NOTE.                                            00048500
048600*    NO SEPARATE INIT PARAGRAPH NEEDED -- 850 WRITES BOTH THE     00048600
048700*    RUN HEADING AND THE STUDENT SECTION IN ONE PASS (DKM).       00048700
048800     CONTINUE.                                                    00048800
048900*                                                                 00048900
049000 850-REPORT-STUDENT-STATS.                                        00049000
049100     WRITE RPT-RECORD-OUT FROM RPT-HEADING-LINE.                  00049100
049200     MOVE 'LINCOLN STUDENTS' TO RPT-DATASET-NAME.                 00049200
049300     WRITE RPT-RECORD-OUT FROM RPT-DATASET-LINE.                  00049300
049400     MOVE 'RECORDS READ:'          TO RPT-COUNTER-LABEL.          00049400
049500     MOVE STU-RECS-READ            TO RPT-COUNTER-VALUE.          00049500
049600     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00049600
049700     MOVE 'RECORDS WRITTEN:'       TO RPT-COUNTER-LABEL.          00049700
049800     MOVE STU-RECS-WRITTEN         TO RPT-COUNTER-VALUE.          00049800
049900     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00049900
050000     MOVE 'RECORDS REJECTED:'      TO RPT-COUNTER-LABEL.          00050000
050100     MOVE STU-RECS-REJECTED        TO RPT-COUNTER-VALUE.          00050100
050200     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00050200
050300     MOVE 'YEARS OF BIRTH PARSED:' TO RPT-COUNTER-LABEL.          00050300
050400     MOVE STU-PRIDATE-PARSED       TO RPT-COUNTER-VALUE.          00050400
050500     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00050500
050600     MOVE 'ARRIVAL DATES PARSED:'  TO RPT-COUNTER-LABEL.          00050600
050700     MOVE STU-ARRIVAL-PARSED       TO RPT-COUNTER-VALUE.          00050700
050800     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00050800
050900     MOVE 'DEPARTURE DATES PARSED:' TO RPT-COUNTER-LABEL.         00050900
051000     MOVE STU-DEPART-PARSED        TO RPT-COUNTER-VALUE.          00051000
051100     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00051100
051200     MOVE 'UNCERTAIN VALUES:'      TO RPT-COUNTER-LABEL.          00051200
051300     MOVE STU-UNCERT-CNT           TO RPT-COUNTER-VALUE.          00051300
051400     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00051400
