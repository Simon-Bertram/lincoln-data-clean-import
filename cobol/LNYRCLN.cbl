000100***************************************************************   00000100
000200* LICENSED MATERIALS - PROPERTY OF THE STATE HISTORICAL SOCIETY   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************   00000400
000500* PROGRAM :  LNYRCLN                                              00000500
000600*                                                                 00000600
000700* PARSES A FREE-TEXT BIRTH-YEAR / ASSIGNMENT-YEAR VALUE OUT OF    00000700
000800* THE HISTORICAL EXTRACTS INTO A CLEAN 4-DIGIT YEAR IN THE        00000800
000900* RANGE 1800-2000, WITH AN "ESTIMATED FROM AGE" FLAG WHEN THE     00000900
001000* ONLY INFORMATION AVAILABLE WAS AN AGE AT THE 1900 CENSUS.       00001000
001100* CALLED BY LNCLND10 (YEAR-OF-BIRTH) AND LNCLND20                 00001100
001200* (ASSIGN-SCHOLAR-YEAR).                                          00001200
001300*                                                                 00001300
001400* THE EIGHT PARSING RULES BELOW MUST STAY IN THIS ORDER --        00001400
001500* THEY ARE CHECKED FIRST-MATCH-WINS, NOT ALL-THAT-APPLY.  SEE     00001500
001600* THE STANDARDS FOLDER WRITE-UP "HISTORICAL YEAR CLEANUP RULES"   00001600
001700* IF THIS EVER NEEDS TO CHANGE.                                   00001700
001800***************************************************************   00001800
001900*                                                                 00001900
002000* MAINTENANCE LOG                                                 00002000
002100* ---------------------------------------------------------       00002100
002200* 02/06/89  RJT  TKT#LN-0417  ORIGINAL CODING -- HANDLED ONLY     00002200
002300*                PLAIN 4-DIGIT YEARS AND "ABOUT"/"C." PREFIXES.   00002300
002400* 05/30/90  RJT  TKT#LN-0421  ADDED THE "AGE N" ESTIMATION RULE   00002400
002500*                AFTER THE ARCHIVIST FLAGGED HOW MANY LINCOLN     00002500
002600*                ROLLS ONLY GIVE AN AGE, NOT A BIRTH YEAR.        00002600
002700* 11/19/91  RJT  TKT#LN-0430  ADDED THE " OR " AND "/" DOUBLE-    00002700
002800*                YEAR RULES FOR THE ORPHANS REGISTER EXTRACT.     00002800
002900* 07/14/94  RJT  TKT#LN-0448  ADDED THE TRAILING ".0" STRIP ON    00002900
003000*                PLAIN YEARS -- THE EXTRACT TOOL SOMETIMES        00003000
003100*                WRITES YEARS AS A DECIMAL, E.G. "1890.0".        00003100
003200* 09/02/98  DKM  TKT#LN-0491  YEAR 2000 REVIEW.  RANGE CHECK IS   00003200
003300*                HARD-CODED TO 1800-2000 BY DESIGN (THIS SHOP     00003300
003400*                HAS NO RECORDS OUTSIDE THAT SPAN) -- NOT A       00003400
003500*                Y2K WINDOWING EXPOSURE.  SIGNED OFF, NO CHANGE.  00003500
003600* 04/23/01  DKM  TKT#LN-0509  "INF"/"NAT" ADDED TO THE MISSING-   00003600
003700*                VALUE LIST -- SPREADSHEET EXPORT WAS PRODUCING   00003700
003800*                THOSE TOKENS FOR BLANK CELLS.                    00003800
003900* 08/09/01  DKM  TKT#LN-0512  000-MAIN RECODED AS A STRAIGHT      00003900
004000*                IF/GO TO LADDER IN THE SAME RULE ORDER -- THE    00004000
004100*                EVALUATE READ FINE BUT GAVE NO PLACE TO HANG A   00004100
004200*                PER-RULE EXIT FOR THE STEP-TRACE WORK ASKED      00004200
004300*                FOR ON THE OTHER CLEANUP MEMBERS THIS PERIOD.    00004300
004400***************************************************************   00004400
004500 IDENTIFICATION DIVISION.                                         00004500
004600 PROGRAM-ID.     LNYRCLN.                                         00004600
004700 AUTHOR.         R J TIBBETTS.                                    00004700
004800 INSTALLATION.   STATE HISTORICAL SOCIETY DP CENTER.              00004800
004900 DATE-WRITTEN.   02/06/89.                                        00004900
005000 DATE-COMPILED.                                                   00005000
005100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                00005100
005200***************************************************************   00005200
005300 ENVIRONMENT DIVISION.                                            00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     C01 IS TOP-OF-FORM.                                          00005600
005700***************************************************************   00005700
005800 DATA DIVISION.                                                   00005800
005900 WORKING-STORAGE SECTION.                                         00005900
006000***************************************************************   00006000
006100 77  WS-P                        PIC 9(03)  COMP  VALUE 0.        00006100
006200 77  WS-TRIM-LEN                 PIC 9(03)  COMP  VALUE 0.        00006200
006300 01  WS-TEXT-AREAS.                                               00006300
006400     05  WS-RAW-TEXT             PIC X(40)  VALUE SPACES.         00006400
006500     05  WS-UP-TEXT              PIC X(40)  VALUE SPACES.         00006500
006600     05  WS-CANON                PIC X(40)  VALUE SPACES.         00006600
006700     05  WS-CANON-R REDEFINES WS-CANON.                           00006700
006800         10  WS-CANON-CHAR       PIC X(01) OCCURS 40 TIMES.       00006800
006900     05  WS-BEFORE-AGE           PIC X(40)  VALUE SPACES.         00006900
007000     05  WS-AFTER-AGE            PIC X(40)  VALUE SPACES.         00007000
007100     05  WS-BEFORE-OR            PIC X(40)  VALUE SPACES.         00007100
007200     05  WS-AFTER-OR             PIC X(40)  VALUE SPACES.         00007200
007300     05  WS-BEFORE-SLASH         PIC X(40)  VALUE SPACES.         00007300
007400     05  WS-AFTER-SLASH          PIC X(40)  VALUE SPACES.         00007400
007500     05  FILLER                  PIC X(01)  VALUE SPACE.          00007500
007600 01  WS-SCAN-FIELDS.                                              00007600
007700     05  WS-FIRSTNB              PIC 9(03)  COMP  VALUE 0.        00007700
007800     05  WS-LASTNB               PIC 9(03)  COMP  VALUE 0.        00007800
007900     05  WS-MAX-SCANPOS          PIC 9(03)  COMP  VALUE 0.        00007900
008000     05  WS-SCANPOS              PIC 9(03)  COMP  VALUE 0.        00008000
008100     05  WS-DIGIT-START          PIC 9(03)  COMP  VALUE 0.        00008100
008200     05  WS-RUNLEN               PIC 9(03)  COMP  VALUE 0.        00008200
008300     05  WS-ONECHAR              PIC X(01)  VALUE SPACE.          00008300
008400     05  WS-4CHK                 PIC X(04)  VALUE SPACES.         00008400
008500     05  WS-4CHK-N REDEFINES WS-4CHK PIC 9(04).                   00008500
008600     05  FILLER                  PIC X(01)  VALUE SPACE.          00008600
008700 01  WS-COUNTER-FIELDS.                                           00008700
008800     05  WS-CONTAINS-AGE         PIC 9(03)  COMP  VALUE 0.        00008800
008900     05  WS-CONTAINS-ABOUT       PIC 9(03)  COMP  VALUE 0.        00008900
009000     05  WS-CONTAINS-CDOT        PIC 9(03)  COMP  VALUE 0.        00009000
009100     05  WS-CONTAINS-OR          PIC 9(03)  COMP  VALUE 0.        00009100
009200     05  WS-CONTAINS-SLASH       PIC 9(03)  COMP  VALUE 0.        00009200
009300     05  FILLER                  PIC X(01)  VALUE SPACE.          00009300
009400 01  WS-RESULT-FIELDS.                                            00009400
009500     05  WS-FOUND-4DIGIT-FLAG    PIC X(01)  VALUE 'N'.            00009500
009600         88  WS-4DIGIT-FOUND         VALUE 'Y'.                   00009600
009700     05  WS-FOUND-YEAR-VALUE     PIC 9(04)  VALUE 0.              00009700
009800     05  WS-FOUND-YEAR-VALUE-R REDEFINES WS-FOUND-YEAR-VALUE.     00009800
009900         10  WS-FYV-CENTURY      PIC 9(02).                       00009900
010000         10  WS-FYV-YR-OF-CENT   PIC 9(02).                       00010000
010100     05  WS-AGE-FOUND-FLAG       PIC X(01)  VALUE 'N'.            00010100
010200         88  WS-AGE-FOUND             VALUE 'Y'.                  00010200
010300     05  WS-AGE-NUM              PIC 9(03)  VALUE 0.              00010300
010400     05  WS-AGE-DIGITS-1         PIC 9(01)  VALUE 0.              00010400
010500     05  WS-AGE-DIGITS-2         PIC 9(02)  VALUE 0.              00010500
010600     05  WS-AGE-DIGITS-3         PIC 9(03)  VALUE 0.              00010600
010700     05  WS-RANGE-CANDIDATE      PIC S9(04) VALUE 0.              00010700
010800     05  WS-RANGE-OK             PIC X(01)  VALUE 'N'.            00010800
010900         88  WS-IN-RANGE              VALUE 'Y'.                  00010900
011000     05  WS-FULL-DATE-FLAG       PIC X(01)  VALUE 'N'.            00011000
011100         88  WS-LOOKS-LIKE-FULL-DATE  VALUE 'Y'.                  00011100
011200     05  WS-PLAIN4-FLAG          PIC X(01)  VALUE 'N'.            00011200
011300         88  WS-LOOKS-LIKE-PLAIN-4DIGIT VALUE 'Y'.                00011300
011400     05  FILLER                  PIC X(01)  VALUE SPACE.          00011400
011500***************************************************************   00011500
011600 LINKAGE SECTION.                                                 00011600
011700 01  LK-YR-INPUT                 PIC X(40).                       00011700
011800 01  LK-YR-OUTPUT                PIC 9(04).                       00011800
011900 01  LK-YR-UNCERTAIN             PIC X(01).                       00011900
012000 01  LK-YR-UNC-TYPE              PIC X(20).                       00012000
012100***************************************************************   00012100
012200 PROCEDURE DIVISION USING LK-YR-INPUT, LK-YR-OUTPUT,              00012200
012300         LK-YR-UNCERTAIN, LK-YR-UNC-TYPE.                         00012300
012400***************************************************************   00012400
012500 000-MAIN.                                                        00012500
012600     MOVE 0      TO LK-YR-OUTPUT.                                 00012600
012700     MOVE 'N'    TO LK-YR-UNCERTAIN.                              00012700
012800     MOVE SPACES TO LK-YR-UNC-TYPE.                               00012800
012900     PERFORM 050-BUILD-CANON.                                     00012900
013000     PERFORM 060-SCAN-KEYWORDS.                                   00013000
013100     IF WS-CANON = SPACES OR WS-CANON = 'NAN' OR WS-CANON = 'NONE'00013100
013200                          OR WS-CANON = 'NULL' OR WS-CANON = 'NAT'00013200
013300                          OR WS-CANON = 'INF'                     00013300
013400         GO TO 000-MAIN-EXIT                                      00013400
013500     END-IF .                                                     00013500
013600     IF WS-CONTAINS-AGE > 0                                       00013600
013700         PERFORM 200-HANDLE-AGE THRU 200-HANDLE-AGE-EXIT          00013700
013800         GO TO 000-MAIN-EXIT                                      00013800
013900     END-IF .                                                     00013900
014000     IF WS-CONTAINS-ABOUT > 0 OR WS-CONTAINS-CDOT > 0             00014000
014100         PERFORM 300-FIRST-4-DIGITS-FULL                          00014100
014200         GO TO 000-MAIN-EXIT                                      00014200
014300     END-IF .                                                     00014300
014400     IF WS-CONTAINS-OR > 0                                        00014400
014500         PERFORM 400-HANDLE-OR                                    00014500
014600         GO TO 000-MAIN-EXIT                                      00014600
014700     END-IF .                                                     00014700
014800     IF WS-CONTAINS-SLASH > 0                                     00014800
014900         PERFORM 500-HANDLE-SLASH                                 00014900
015000         GO TO 000-MAIN-EXIT                                      00015000
015100     END-IF .                                                     00015100
015200     IF WS-LOOKS-LIKE-FULL-DATE                                   00015200
015300         PERFORM 600-HANDLE-FULL-DATE                             00015300
015400         GO TO 000-MAIN-EXIT                                      00015400
015500     END-IF .                                                     00015500
015600     IF WS-LOOKS-LIKE-PLAIN-4DIGIT                                00015600
015700         PERFORM 700-HANDLE-PLAIN-4DIGIT                          00015700
015800     END-IF .                                                     00015800
015900 000-MAIN-EXIT.                                                   00015900
016000     GOBACK.                                                      00016000
016100*                                                                 00016100
016200 050-BUILD-CANON.                                                 00016200
016300     MOVE LK-YR-INPUT TO WS-RAW-TEXT.                             00016300
016400     MOVE WS-RAW-TEXT TO WS-UP-TEXT.                              00016400
016500     INSPECT WS-UP-TEXT CONVERTING                                00016500
016600         'abcdefghijklmnopqrstuvwxyz'                             00016600
016700      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00016700
016800     MOVE 0 TO WS-FIRSTNB.                                        00016800
016900     PERFORM 052-FIND-FIRST-NB                                    00016900
017000             VARYING WS-P FROM 1 BY 1                             00017000
017100             UNTIL WS-P > 40 OR WS-FIRSTNB NOT = 0 .              00017100
017200     IF WS-FIRSTNB = 0                                            00017200
017300         MOVE SPACES TO WS-CANON                                  00017300
017400         MOVE 0      TO WS-TRIM-LEN                               00017400
017500     ELSE                                                         00017500
017600         MOVE 0 TO WS-LASTNB                                      00017600
017700         PERFORM 054-FIND-LAST-NB                                 00017700
017800                 VARYING WS-P FROM 40 BY -1                       00017800
017900                 UNTIL WS-P < WS-FIRSTNB OR WS-LASTNB NOT = 0 .   00017900
018000         COMPUTE WS-TRIM-LEN = WS-LASTNB - WS-FIRSTNB + 1.        00018000
018100         MOVE SPACES TO WS-CANON.                                 00018100
018200         MOVE WS-UP-TEXT(WS-FIRSTNB:WS-TRIM-LEN)                  00018200
018300              TO WS-CANON(1:WS-TRIM-LEN) .                        00018300
018400     END-IF .                                                     00018400
018500*                                                                 00018500
018600 052-FIND-FIRST-NB.                                               00018600
018700     IF WS-UP-TEXT(WS-P:1) NOT = SPACE                            00018700
018800         MOVE WS-P TO WS-FIRSTNB                                  00018800
018900     END-IF .                                                     00018900
019000*                                                                 00019000
019100 054-FIND-LAST-NB.                                                00019100
019200     IF WS-UP-TEXT(WS-P:1) NOT = SPACE                            00019200
019300         MOVE WS-P TO WS-LASTNB                                   00019300
019400     END-IF .                                                     00019400
019500*                                                                 00019500
019600 060-SCAN-KEYWORDS.                                               00019600
019700     MOVE 0 TO WS-CONTAINS-AGE   WS-CONTAINS-ABOUT                00019700
019800                WS-CONTAINS-CDOT WS-CONTAINS-OR                   00019800
019900                WS-CONTAINS-SLASH .                               00019900
020000     INSPECT WS-CANON TALLYING WS-CONTAINS-AGE   FOR ALL 'AGE'.   00020000
020100     INSPECT WS-CANON TALLYING WS-CONTAINS-ABOUT FOR ALL 'ABOUT'. 00020100
020200     INSPECT WS-CANON TALLYING WS-CONTAINS-CDOT  FOR ALL 'C.'.    00020200
020300     INSPECT WS-CANON TALLYING WS-CONTAINS-OR    FOR ALL ' OR '.  00020300
020400     INSPECT WS-CANON TALLYING WS-CONTAINS-SLASH FOR ALL '/'.     00020400
020500     PERFORM 070-TEST-FULL-DATE-PATTERN.                          00020500
020600     PERFORM 080-TEST-PLAIN-4DIGIT-PATTERN.                       00020600
020700*                                                                 00020700
020800 070-TEST-FULL-DATE-PATTERN.                                      00020800
020900     MOVE 'N' TO WS-FULL-DATE-FLAG.                               00020900
021000     IF WS-TRIM-LEN NOT < 7                                       00021000
021100         MOVE WS-CANON(1:4) TO WS-4CHK                            00021100
021200         IF WS-4CHK IS NUMERIC AND WS-CANON(5:1) = '-'            00021200
021300             MOVE 'Y' TO WS-FULL-DATE-FLAG                        00021300
021400         END-IF                                                   00021400
021500     END-IF .                                                     00021500
021600*                                                                 00021600
021700 080-TEST-PLAIN-4DIGIT-PATTERN.                                   00021700
021800     MOVE 'N' TO WS-PLAIN4-FLAG.                                  00021800
021900     IF WS-TRIM-LEN = 4                                           00021900
022000         MOVE WS-CANON(1:4) TO WS-4CHK                            00022000
022100         IF WS-4CHK IS NUMERIC MOVE 'Y' TO WS-PLAIN4-FLAG END-IF  00022100
022200     ELSE                                                         00022200
022300       IF WS-TRIM-LEN = 6 AND WS-CANON(5:2) = '.0'                00022300
022400         MOVE WS-CANON(1:4) TO WS-4CHK                            00022400
022500         IF WS-4CHK IS NUMERIC MOVE 'Y' TO WS-PLAIN4-FLAG END-IF  00022500
022600       END-IF                                                     00022600
022700     END-IF .                                                     00022700
022800*                                                                 00022800
022900 200-HANDLE-AGE.                                                  00022900
023000     PERFORM 800-FIND-FIRST-4-DIGITS.                             00023000
023100     IF WS-4DIGIT-FOUND                                           00023100
023200         MOVE WS-FOUND-YEAR-VALUE TO WS-RANGE-CANDIDATE           00023200
023300         PERFORM 900-RANGE-CHECK                                  00023300
023400         IF WS-IN-RANGE                                           00023400
023500             MOVE WS-FOUND-YEAR-VALUE TO LK-YR-OUTPUT             00023500
023600         ELSE                                                     00023600
023700             PERFORM 210-HANDLE-AGE-N                             00023700
023800         END-IF                                                   00023800
023900     ELSE                                                         00023900
024000         PERFORM 210-HANDLE-AGE-N                                 00024000
024100     END-IF .                                                     00024100
024200 200-HANDLE-AGE-EXIT.                                             00024200
024300     EXIT.                                                        00024300
024400*                                                                 00024400
024500 210-HANDLE-AGE-N.                                                00024500
024600     MOVE SPACES TO WS-BEFORE-AGE WS-AFTER-AGE.                   00024600
024700     UNSTRING WS-CANON DELIMITED BY 'AGE'                         00024700
024800         INTO WS-BEFORE-AGE, WS-AFTER-AGE .                       00024800
024900     MOVE 'N' TO WS-AGE-FOUND-FLAG.                               00024900
025000     MOVE 0   TO WS-DIGIT-START.                                  00025000
025100     PERFORM 822-FIND-FIRST-DIGIT                                 00025100
025200             VARYING WS-SCANPOS FROM 1 BY 1                       00025200
025300             UNTIL WS-SCANPOS > 40 OR WS-AGE-FOUND-FLAG = 'Y' .   00025300
025400     IF WS-AGE-FOUND                                              00025400
025500         PERFORM 824-COMPUTE-DIGIT-RUN                            00025500
025600         COMPUTE WS-RANGE-CANDIDATE = 1900 - WS-AGE-NUM           00025600
025700         PERFORM 900-RANGE-CHECK                                  00025700
025800         IF WS-IN-RANGE                                           00025800
025900             MOVE WS-RANGE-CANDIDATE TO LK-YR-OUTPUT              00025900
026000             MOVE 'Y' TO LK-YR-UNCERTAIN                          00026000
026100             MOVE 'EST-FROM-AGE' TO LK-YR-UNC-TYPE                00026100
026200         END-IF                                                   00026200
026300     END-IF .                                                     00026300
026400*                                                                 00026400
026500 300-FIRST-4-DIGITS-FULL.                                         00026500
026600     PERFORM 800-FIND-FIRST-4-DIGITS.                             00026600
026700     IF WS-4DIGIT-FOUND                                           00026700
026800         MOVE WS-FOUND-YEAR-VALUE TO WS-RANGE-CANDIDATE           00026800
026900         PERFORM 900-RANGE-CHECK                                  00026900
027000         IF WS-IN-RANGE                                           00027000
027100             MOVE WS-FOUND-YEAR-VALUE TO LK-YR-OUTPUT             00027100
027200         END-IF                                                   00027200
027300     END-IF .                                                     00027300
027400*                                                                 00027400
027500 400-HANDLE-OR.                                                   00027500
027600     MOVE SPACES TO WS-BEFORE-OR WS-AFTER-OR.                     00027600
027700     UNSTRING WS-CANON DELIMITED BY ' OR '                        00027700
027800         INTO WS-BEFORE-OR, WS-AFTER-OR .                         00027800
027900     MOVE WS-BEFORE-OR TO WS-CANON.                               00027900
028000     PERFORM 062-RECOMPUTE-TRIM-LEN.                              00028000
028100     PERFORM 800-FIND-FIRST-4-DIGITS.                             00028100
028200     IF WS-4DIGIT-FOUND                                           00028200
028300         MOVE WS-FOUND-YEAR-VALUE TO WS-RANGE-CANDIDATE           00028300
028400         PERFORM 900-RANGE-CHECK                                  00028400
028500         IF WS-IN-RANGE                                           00028500
028600             MOVE WS-FOUND-YEAR-VALUE TO LK-YR-OUTPUT             00028600
028700         END-IF                                                   00028700
028800     END-IF .                                                     00028800
028900*                                                                 00028900
029000 062-RECOMPUTE-TRIM-LEN.                                          00029000
029100     MOVE 0 TO WS-FIRSTNB WS-LASTNB.                              00029100
029200     PERFORM 052-FIND-FIRST-NB                                    00029200
029300             VARYING WS-P FROM 1 BY 1                             00029300
029400             UNTIL WS-P > 40 OR WS-FIRSTNB NOT = 0 .              00029400
029500     IF WS-FIRSTNB = 0                                            00029500
029600         MOVE 0 TO WS-TRIM-LEN                                    00029600
029700     ELSE                                                         00029700
029800         PERFORM 054-FIND-LAST-NB                                 00029800
029900                 VARYING WS-P FROM 40 BY -1                       00029900
030000                 UNTIL WS-P < WS-FIRSTNB OR WS-LASTNB NOT = 0 .   00030000
030100         COMPUTE WS-TRIM-LEN = WS-LASTNB - WS-FIRSTNB + 1.        00030100
030200     END-IF .                                                     00030200
030300*                                                                 00030300
030400 500-HANDLE-SLASH.                                                00030400
030500     MOVE SPACES TO WS-BEFORE-SLASH WS-AFTER-SLASH.               00030500
030600     UNSTRING WS-CANON DELIMITED BY '/'                           00030600
030700         INTO WS-BEFORE-SLASH, WS-AFTER-SLASH .                   00030700
030800     MOVE WS-BEFORE-SLASH(1:4) TO WS-4CHK.                        00030800
030900     IF WS-4CHK IS NUMERIC                                        00030900
031000         MOVE WS-4CHK TO WS-RANGE-CANDIDATE                       00031000
031100         PERFORM 900-RANGE-CHECK                                  00031100
031200         IF WS-IN-RANGE                                           00031200
031300             MOVE WS-4CHK TO LK-YR-OUTPUT                         00031300
031400         END-IF                                                   00031400
031500     END-IF .                                                     00031500
031600*                                                                 00031600
031700 600-HANDLE-FULL-DATE.                                            00031700
031800     MOVE WS-CANON(1:4) TO WS-4CHK.                               00031800
031900     IF WS-4CHK IS NUMERIC                                        00031900
032000         MOVE WS-4CHK TO WS-RANGE-CANDIDATE                       00032000
032100         PERFORM 900-RANGE-CHECK                                  00032100
032200         IF WS-IN-RANGE                                           00032200
032300             MOVE WS-4CHK TO LK-YR-OUTPUT                         00032300
032400         END-IF                                                   00032400
032500     END-IF .                                                     00032500
032600*                                                                 00032600
032700 700-HANDLE-PLAIN-4DIGIT.                                         00032700
032800     MOVE WS-CANON(1:4) TO WS-4CHK.                               00032800
032900     MOVE WS-4CHK TO WS-RANGE-CANDIDATE.                          00032900
033000     PERFORM 900-RANGE-CHECK.                                     00033000
033100     IF WS-IN-RANGE                                               00033100
033200         MOVE WS-4CHK TO LK-YR-OUTPUT                             00033200
033300     END-IF .                                                     00033300
033400*                                                                 00033400
033500 800-FIND-FIRST-4-DIGITS.                                         00033500
033600     MOVE 'N' TO WS-FOUND-4DIGIT-FLAG.                            00033600
033700     MOVE 0   TO WS-FOUND-YEAR-VALUE.                             00033700
033800     IF WS-TRIM-LEN NOT < 4                                       00033800
033900         COMPUTE WS-MAX-SCANPOS = WS-TRIM-LEN - 3                 00033900
034000         PERFORM 810-SCAN-4DIGIT                                  00034000
034100                 VARYING WS-SCANPOS FROM 1 BY 1                   00034100
034200                 UNTIL WS-SCANPOS > WS-MAX-SCANPOS                00034200
034300                    OR WS-4DIGIT-FOUND .                          00034300
034400     END-IF .                                                     00034400
034500*                                                                 00034500
034600 810-SCAN-4DIGIT.                                                 00034600
034700     MOVE WS-CANON(WS-SCANPOS:4) TO WS-4CHK.                      00034700
034800     IF WS-4CHK IS NUMERIC                                        00034800
034900         MOVE 'Y'    TO WS-FOUND-4DIGIT-FLAG                      00034900
035000         MOVE WS-4CHK TO WS-FOUND-YEAR-VALUE                      00035000
035100     END-IF .                                                     00035100
035200*                                                                 00035200
035300 822-FIND-FIRST-DIGIT.                                            00035300
035400     MOVE WS-AFTER-AGE(WS-SCANPOS:1) TO WS-ONECHAR.               00035400
035500     IF WS-ONECHAR >= '0' AND WS-ONECHAR <= '9'                   00035500
035600         MOVE WS-SCANPOS TO WS-DIGIT-START                        00035600
035700         MOVE 'Y' TO WS-AGE-FOUND-FLAG                            00035700
035800     END-IF .                                                     00035800
035900*                                                                 00035900
036000 824-COMPUTE-DIGIT-RUN.                                           00036000
036100     MOVE 1 TO WS-RUNLEN.                                         00036100
036200     IF (WS-DIGIT-START + 1) NOT > 40                             00036200
036300         MOVE WS-AFTER-AGE(WS-DIGIT-START + 1:1) TO WS-ONECHAR    00036300
036400         IF WS-ONECHAR >= '0' AND WS-ONECHAR <= '9'               00036400
036500             MOVE 2 TO WS-RUNLEN                                  00036500
036600             IF (WS-DIGIT-START + 2) NOT > 40                     00036600
036700               MOVE WS-AFTER-AGE(WS-DIGIT-START + 2:1)            00036700
036800                    TO WS-ONECHAR                                 00036800
036900               IF WS-ONECHAR >= '0' AND WS-ONECHAR <= '9'         00036900
037000                   MOVE 3 TO WS-RUNLEN                            00037000
037100               END-IF                                             00037100
037200             END-IF                                               00037200
037300         END-IF                                                   00037300
037400     END-IF .                                                     00037400
037500     EVALUATE WS-RUNLEN                                           00037500
037600        WHEN 1                                                    00037600
037700            MOVE WS-AFTER-AGE(WS-DIGIT-START:1)                   00037700
037800                 TO WS-AGE-DIGITS-1                               00037800
037900            MOVE WS-AGE-DIGITS-1 TO WS-AGE-NUM                    00037900
038000        WHEN 2                                                    00038000
038100            MOVE WS-AFTER-AGE(WS-DIGIT-START:2)                   00038100
038200                 TO WS-AGE-DIGITS-2                               00038200
038300            MOVE WS-AGE-DIGITS-2 TO WS-AGE-NUM                    00038300
038400        WHEN 3                                                    00038400
038500            MOVE WS-AFTER-AGE(WS-DIGIT-START:3)                   00038500
038600                 TO WS-AGE-DIGITS-3                               00038600
038700            MOVE WS-AGE-DIGITS-3 TO WS-AGE-NUM                    00038700
038800     END-EVALUATE .                                               00038800
038900*                                                                 00038900
039000 900-RANGE-CHECK.                                                 00039000
039100     IF WS-RANGE-CANDIDATE >= 1800 AND WS-RANGE-CANDIDATE <= 2000 00039100
039200         MOVE 'Y' TO WS-RANGE-OK                                  00039200
039300     ELSE                                                         00039300
039400         MOVE 'N' TO WS-RANGE-OK                                  00039400
039500     END-IF .                                                     00039500
