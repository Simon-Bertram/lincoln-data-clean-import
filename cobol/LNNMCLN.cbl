000100***************************************************************   00000100
000200* LICENSED MATERIALS - PROPERTY OF THE STATE HISTORICAL SOCIETY   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************   00000400
000500* PROGRAM :  LNNMCLN                                              00000500
000600*                                                                 00000600
000700* STRIPS DISALLOWED CHARACTERS OUT OF A FREE-TEXT PERSONAL OR     00000700
000800* TRIBAL NAME FIELD, LEAVING ONLY LETTERS, DIGITS, UNDERSCORE,    00000800
000900* SPACE, HYPHEN AND PERIOD, THEN LEFT-JUSTIFIES AND TRIMS THE     00000900
001000* RESULT.  CALLED BY LNCLND10 AND LNCLND20 FOR EVERY NAME FIELD   00001000
001100* IN THE LINCOLN STUDENT AND CIVIL WAR ORPHANS EXTRACTS.          00001100
001200*                                                                 00001200
001300* A RESULT THAT COMES OUT ALL SPACES (EVERY CHARACTER WAS         00001300
001400* DISALLOWED) IS LEFT AS SPACES -- THAT IS TREATED BY THE         00001400
001500* CALLER AS A MISSING NAME, NOT AN ERROR.                         00001500
001600***************************************************************   00001600
001700*                                                                 00001700
001800* MAINTENANCE LOG                                                 00001800
001900* ---------------------------------------------------------       00001900
002000* 02/06/89  RJT  TKT#LN-0417  ORIGINAL CODING.                    00002000
002100* 11/19/91  RJT  TKT#LN-0430  UNDERSCORE WAS BEING STRIPPED --    00002100
002200*                CENSUS CLERKS USE IT IN SOME ALLOTMENT NOS.      00002200
002300*                ADD IT TO THE KEEP LIST.                         00002300
002400* 07/14/94  RJT  TKT#LN-0448  ALL-BLANK RESULT NOW LEFT-JUSTIFIED 00002400
002500*                BEFORE RETURN, NOT JUST TRAILING-TRIMMED.        00002500
002600* 09/02/98  DKM  TKT#LN-0491  YEAR 2000 REVIEW -- NO DATE FIELDS  00002600
002700*                IN THIS MEMBER, NO CHANGE REQUIRED.  SIGNED OFF. 00002700
002800* 04/23/01  DKM  TKT#LN-0509  WIDENED WORK AREA TO MATCH THE      00002800
002900*                100-BYTE INDIAN-NAME FIELD (WAS TRUNCATING).     00002900
003000* 08/09/01  DKM  TKT#LN-0512  ADDED THE UPSI-0 TRACE SWITCH AND   00003000
003100*                A KEEP-POSITION DISPLAY -- ARCHIVIST WANTED A    00003100
003200*                WAY TO WATCH THE STRIP/KEEP LOGIC ON A BAD       00003200
003300*                ALLOTMENT NUMBER WITHOUT RECOMPILING.  ALSO      00003300
003400*                SPLIT THE ALL-BLANK EXIT OUT OF 200-TRIM-RESULT  00003400
003500*                ON A GO TO SO THE COMPUTE STEPS BELOW IT NEVER   00003500
003600*                SEE AN UNSET WS-FIRST-NONBLANK.                  00003600
003700***************************************************************   00003700
003800 IDENTIFICATION DIVISION.                                         00003800
003900 PROGRAM-ID.     LNNMCLN.                                         00003900
004000 AUTHOR.         R J TIBBETTS.                                    00004000
004100 INSTALLATION.   STATE HISTORICAL SOCIETY DP CENTER.              00004100
004200 DATE-WRITTEN.   02/06/89.                                        00004200
004300 DATE-COMPILED.                                                   00004300
004400 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                00004400
004500***************************************************************   00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM                                           00004900
005000     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON                      00005000
005100            OFF STATUS IS WS-TRACE-SWITCH-OFF.                    00005100
005200***************************************************************   00005200
005300 DATA DIVISION.                                                   00005300
005400 WORKING-STORAGE SECTION.                                         00005400
005500***************************************************************   00005500
005600 77  WS-SCAN-SUB                 PIC 9(03) COMP    VALUE 0.       00005600
005700 77  WS-KEEP-SUB                 PIC 9(03) COMP    VALUE 0.       00005700
005800 01  WS-WORK-AREAS.                                               00005800
005900     05  WS-INPUT-COPY           PIC X(100) VALUE SPACES.         00005900
006000     05  WS-BUILD-AREA           PIC X(100) VALUE SPACES.         00006000
006100     05  WS-BUILD-AREA-R REDEFINES WS-BUILD-AREA.                 00006100
006200         10  WS-BUILD-CHAR       PIC X(01) OCCURS 100 TIMES.      00006200
006300     05  WS-CURRENT-CHAR         PIC X(01) VALUE SPACE.           00006300
006400     05  WS-LAST-NONBLANK        PIC 9(03) COMP    VALUE 0.       00006400
006500     05  WS-FIRST-NONBLANK       PIC 9(03) COMP    VALUE 0.       00006500
006600     05  WS-RESULT-LEN           PIC 9(03) COMP    VALUE 0.       00006600
006700     05  WS-DEBUG-SUB            PIC X(03) VALUE SPACES.          00006700
006800     05  WS-DEBUG-SUB-N REDEFINES WS-DEBUG-SUB PIC 9(03).         00006800
006900     05  FILLER                  PIC X(01) VALUE SPACE.           00006900
007000 01  WS-INPUT-COPY-R REDEFINES WS-INPUT-COPY.                     00007000
007100     05  WS-INPUT-CHAR           PIC X(01) OCCURS 100 TIMES.      00007100
007200***************************************************************   00007200
007300 LINKAGE SECTION.                                                 00007300
007400 01  LK-NM-INPUT                 PIC X(100).                      00007400
007500 01  LK-NM-OUTPUT                PIC X(100).                      00007500
007600***************************************************************   00007600
007700 PROCEDURE DIVISION USING LK-NM-INPUT, LK-NM-OUTPUT.              00007700
007800***************************************************************   00007800
007900 000-MAIN.                                                        00007900
008000     MOVE LK-NM-INPUT   TO WS-INPUT-COPY.                         00008000
008100     MOVE SPACES        TO WS-BUILD-AREA.                         00008100
008200     MOVE 0             TO WS-KEEP-SUB.                           00008200
008300*                                                                 00008300
008400     PERFORM 100-STRIP-DISALLOWED                                 00008400
008500             VARYING WS-SCAN-SUB FROM 1 BY 1                      00008500
008600             UNTIL WS-SCAN-SUB > 100 .                            00008600
008700*                                                                 00008700
008800     PERFORM 200-TRIM-RESULT THRU 200-TRIM-RESULT-EXIT .          00008800
008900     GOBACK .                                                     00008900
009000*                                                                 00009000
009100 100-STRIP-DISALLOWED.                                            00009100
009200     MOVE WS-INPUT-CHAR(WS-SCAN-SUB) TO WS-CURRENT-CHAR.          00009200
009300     IF (WS-CURRENT-CHAR >= 'A' AND WS-CURRENT-CHAR <= 'Z')       00009300
009400        OR (WS-CURRENT-CHAR >= 'a' AND WS-CURRENT-CHAR <= 'z')    00009400
009500        OR (WS-CURRENT-CHAR >= '0' AND WS-CURRENT-CHAR <= '9')    00009500
009600        OR  WS-CURRENT-CHAR = SPACE                               00009600
009700        OR  WS-CURRENT-CHAR = '-'                                 00009700
009800        OR  WS-CURRENT-CHAR = '.'                                 00009800
009900        OR  WS-CURRENT-CHAR = '_'                                 00009900
010000         ADD 1 TO WS-KEEP-SUB                                     00010000
010100         MOVE WS-CURRENT-CHAR TO WS-BUILD-CHAR(WS-KEEP-SUB)       00010100
010200         MOVE WS-KEEP-SUB TO WS-DEBUG-SUB-N                       00010200
010300         IF WS-TRACE-SWITCH-ON                                    00010300
010400             DISPLAY 'LNNMCLN - KEEP POS ' WS-DEBUG-SUB           00010400
010500                     ' CHAR ' WS-CURRENT-CHAR                     00010500
010600         END-IF                                                   00010600
010700     END-IF .                                                     00010700
010800*                                                                 00010800
010900 200-TRIM-RESULT.                                                 00010900
011000*    FIND FIRST AND LAST NON-BLANK POSITION IN THE COMPACTED      00011000
011100*    BUILD AREA SO THE RESULT COMES BACK LEFT-JUSTIFIED.          00011100
011200     MOVE 0 TO WS-FIRST-NONBLANK.                                 00011200
011300     MOVE 0 TO WS-LAST-NONBLANK.                                  00011300
011400     PERFORM 210-FIND-FIRST                                       00011400
011500             VARYING WS-SCAN-SUB FROM 1 BY 1                      00011500
011600             UNTIL WS-SCAN-SUB > 100                              00011600
011700                OR  WS-FIRST-NONBLANK NOT = 0 .                   00011700
011800     IF WS-FIRST-NONBLANK = 0                                     00011800
011900         MOVE SPACES TO LK-NM-OUTPUT                              00011900
012000         GO TO 200-TRIM-RESULT-EXIT                               00012000
012100     END-IF .                                                     00012100
012200     PERFORM 220-FIND-LAST                                        00012200
012300             VARYING WS-SCAN-SUB FROM 100 BY -1                   00012300
012400             UNTIL WS-SCAN-SUB < 1                                00012400
012500                OR  WS-LAST-NONBLANK NOT = 0 .                    00012500
012600     MOVE SPACES TO LK-NM-OUTPUT.                                 00012600
012700     COMPUTE WS-RESULT-LEN =                                      00012700
012800             WS-LAST-NONBLANK - WS-FIRST-NONBLANK + 1 .           00012800
012900     MOVE WS-BUILD-AREA(WS-FIRST-NONBLANK:WS-RESULT-LEN)          00012900
013000          TO LK-NM-OUTPUT(1:WS-RESULT-LEN) .                      00013000
013100*                                                                 00013100
013200 200-TRIM-RESULT-EXIT.                                            00013200
013300     EXIT.                                                        00013300
013400*                                                                 00013400
013500 210-FIND-FIRST.                                                  00013500
013600     IF WS-BUILD-CHAR(WS-SCAN-SUB) NOT = SPACE                    00013600
013700         MOVE WS-SCAN-SUB TO WS-FIRST-NONBLANK                    00013700
013800     END-IF .                                                     00013800
013900*                                                                 00013900
014000 220-FIND-LAST.                                                   00014000
014100     IF WS-BUILD-CHAR(WS-SCAN-SUB) NOT = SPACE                    00014100
014200         MOVE WS-SCAN-SUB TO WS-LAST-NONBLANK                     00014200
014300     END-IF .                                                     00014300
