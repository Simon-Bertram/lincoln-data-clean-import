000100***************************************************************   00000100
000200*                                                                 00000200
000300*    COPYBOOK    :  STUOUT01                                      00000300
000400*    DESCRIPTION :  CLEANED / FIXED-LAYOUT RECORD FOR THE         00000400
000500*                   LINCOLN INDIAN SCHOOL STUDENT LOAD FILE.      00000500
000600*                   BUILT BY LNCLND10 FROM THE RAW PIPE-          00000600
000700*                   DELIMITED HISTORICAL EXTRACT AND WRITTEN      00000700
000800*                   TO STUDENT-OUTPUT FOR DOWNSTREAM LOAD.        00000800
000900*                                                                 00000900
001000*    MAINTENANCE LOG                                              00001000
001100*    ---------------------------------------------------------    00001100
001200*    02/06/89    RJT  TKT#LN-0417  ORIGINAL LAYOUT BUILT FROM     00001200
001300*                     THE HISTORICAL SOCIETY FIELD LIST.          00001300
001400*    11/19/91    RJT  TKT#LN-0430  ADDED -ORIG-TEXT RETENTION     00001400
001500*                     FIELDS SO A REVIEWER CAN SEE THE SOURCE     00001500
001600*                     TEXT BEHIND EVERY CLEANED DATE/YEAR.        00001600
001700*    05/02/97    DKM  TKT#LN-0466  WIDENED PAD FILLER AFTER       00001700
001800*                     ADDING RELEVANT-LINKS TO THE EXTRACT.       00001800
001900*                                                                 00001900
002000***************************************************************   00002000
002100 01  LINCOLN-STUDENT-OUT.                                         00002100
002200     05  STU-CENSUS-RECORD-1900      PIC X(100).                  00002200
002300     05  STU-INDIAN-NAME             PIC X(100).                  00002300
002400     05  STU-FAMILY-NAME             PIC X(050).                  00002400
002500     05  STU-ENGLISH-GIVEN-NAME      PIC X(050).                  00002500
002600     05  STU-ALIAS                   PIC X(050).                  00002600
002700     05  STU-SEX                     PIC X(001).                  00002700
002800     05  STU-YEAR-OF-BIRTH           PIC 9(004).                  00002800
002900     05  STU-YOB-UNCERTAIN           PIC X(001).                  00002900
003000         88  STU-YOB-IS-UNCERTAIN        VALUE 'Y'.               00003000
003100         88  STU-YOB-IS-CERTAIN          VALUE 'N'.               00003100
003200     05  STU-YOB-UNC-TYPE            PIC X(020).                  00003200
003300     05  STU-YOB-ORIG-TEXT           PIC X(040).                  00003300
003400     05  STU-ARRIVAL-DATE            PIC 9(008).                  00003400
003500     05  STU-ARRIVAL-DATE-R REDEFINES STU-ARRIVAL-DATE.           00003500
003600         10  STU-ARR-CCYY            PIC 9(004).                  00003600
003700         10  STU-ARR-MM              PIC 9(002).                  00003700
003800         10  STU-ARR-DD              PIC 9(002).                  00003800
003900     05  STU-ARR-UNCERTAIN           PIC X(001).                  00003900
004000         88  STU-ARR-IS-UNCERTAIN        VALUE 'Y'.               00004000
004100         88  STU-ARR-IS-CERTAIN          VALUE 'N'.               00004100
004200     05  STU-ARR-UNC-TYPE            PIC X(020).                  00004200
004300     05  STU-ARR-ORIG-TEXT           PIC X(040).                  00004300
004400     05  STU-DEPARTURE-DATE          PIC 9(008).                  00004400
004500     05  STU-DEPARTURE-DATE-R REDEFINES STU-DEPARTURE-DATE.       00004500
004600         10  STU-DEP-CCYY            PIC 9(004).                  00004600
004700         10  STU-DEP-MM              PIC 9(002).                  00004700
004800         10  STU-DEP-DD              PIC 9(002).                  00004800
004900     05  STU-DEP-UNCERTAIN           PIC X(001).                  00004900
005000         88  STU-DEP-IS-UNCERTAIN        VALUE 'Y'.               00005000
005100         88  STU-DEP-IS-CERTAIN          VALUE 'N'.               00005100
005200     05  STU-DEP-UNC-TYPE            PIC X(020).                  00005200
005300     05  STU-DEP-ORIG-TEXT           PIC X(040).                  00005300
005400     05  STU-NATION                  PIC X(050).                  00005400
005500     05  STU-BAND                    PIC X(050).                  00005500
005600     05  STU-AGENCY                  PIC X(050).                  00005600
005700     05  STU-TRADE                   PIC X(050).                  00005700
005800     05  STU-SOURCE                  PIC X(100).                  00005800
005900     05  STU-COMMENTS                PIC X(200).                  00005900
006000     05  STU-CAUSE-OF-DEATH          PIC X(100).                  00006000
006100     05  STU-CEMETERY-BURIAL         PIC X(100).                  00006100
006200     05  STU-RELEVANT-LINKS          PIC X(200).                  00006200
006300     05  FILLER                      PIC X(046).                  00006300
