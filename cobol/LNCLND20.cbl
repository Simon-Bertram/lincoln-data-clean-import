000100***************************************************************   00000100
000200* LICENSED MATERIALS - PROPERTY OF THE STATE HISTORICAL SOCIETY   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************   00000400
000500* PROGRAM :  LNCLND20                                             00000500
000600*                                                                 00000600
000700* AUTHOR  :  R J TIBBETTS                                         00000700
000800*                                                                 00000800
000900* READS THE RAW CIVIL WAR ORPHANS EXTRACT (PIPE-DELIMITED TEXT,   00000900
001000* HEADING ROW FIRST) AND WRITES A CLEANED, FIXED-LAYOUT LOAD      00001000
001100* FILE FOR THE ARCHIVE DATABASE FEED.  SAME SHAPE AS LNCLND10 --  00001100
001200* THE TWO NAME FIELDS GO THROUGH LNNMCLN, THE THREE DATE FIELDS   00001200
001300* (BIRTH, ARRIVAL, DEPARTURE) THROUGH LNDATCLN, AND THE           00001300
001400* ASSIGN-SCHOLAR-YEAR FIELD THROUGH LNYRCLN.                      00001400
001500*                                                                 00001500
001600* RUNS SECOND IN THE JOB, BEHIND LNCLND10, AND EXTENDS THE        00001600
001700* RUN-REPORT LNCLND10 LEFT OPEN OUTPUT SO ONE REPORT COVERS       00001700
001800* BOTH DATASETS.  WRITES THE END-OF-RUN TRAILER LINE.             00001800
001900***************************************************************   00001900
002000*                                                                 00002000
002100* MAINTENANCE LOG                                                 00002100
002200* ---------------------------------------------------------       00002200
002300* 02/08/89  RJT  TKT#LN-0419  ORIGINAL CODING.                    00002300
002400* 05/30/90  RJT  TKT#LN-0421  ASSIGN-SCHOLAR-YEAR NOW CALLS       00002400
002500*                LNYRCLN INSTEAD OF A LOCAL 4-DIGIT SCAN, SAME    00002500
002600*                CHANGE MADE TO LNCLND10 THIS DATE.               00002600
002700* 11/19/91  RJT  TKT#LN-0430  ADDED THE HEADING-ROW SANITY CHECK  00002700
002800*                (105-VALIDATE-HEADING), SAME AS LNCLND10.        00002800
002900* 09/02/98  DKM  TKT#LN-0491  YEAR 2000 REVIEW.  NO 2-DIGIT       00002900
003000*                YEARS STORED ANYWHERE IN THIS MEMBER.  ALL       00003000
003100*                DATE/YEAR WORK IS DONE IN LNDATCLN/LNYRCLN.      00003100
003200*                SIGNED OFF, NO CHANGE.                           00003200
003300* 04/23/01  DKM  TKT#LN-0509  RUN-REPORT NOW OPENED EXTEND SO     00003300
003400*                THIS SECTION APPENDS ONTO WHAT LNCLND10 WROTE.   00003400
003500*                END-OF-RUN TRAILER MOVED HERE FROM LNCLND10      00003500
003600*                SINCE THIS PROGRAM ALWAYS RUNS LAST.             00003600
003700* 08/09/01  DKM  TKT#LN-0512  700-OPEN-FILES NOW ABORTS ON THE    00003700
003800*                FIRST OPEN FAILURE, SAME FIX AS LNCLND10 THIS    00003800
003900*                DATE.  000-MAIN CHECKS WS-ABORT-RUN RIGHT AFTER  00003900
004000*                THE OPEN STEP AND SKIPS STRAIGHT TO GOBACK.      00004000
004100* 08/10/01  DKM  TKT#LN-0513  SAME FIX AS LNCLND10 THIS DATE --   00004100
004200*                ALIASES/SCHOLARSHIPS/ASSIGNMENTS/SITUATION-1878/ 00004200
004300*                REFERENCES/COMMENTS AND THE THREE ORIG-TEXT      00004300
004400*                FIELDS WERE CARRYING A LEADING BLANK STRAIGHT    00004400
004500*                THROUGH FROM UNSTRING.  ADDED 180-TRIM-PASSTHRU- 00004500
004600*                FIELD (SAME IDIOM AS LNCLND10/LNNMCLN) AND       00004600
004700*                ROUTED EVERY ONE OF THEM THROUGH IT.             00004700
004800***************************************************************   00004800
004900 IDENTIFICATION DIVISION.                                         00004900
005000 PROGRAM-ID.     LNCLND20.                                        00005000
005100 AUTHOR.         R J TIBBETTS.                                    00005100
005200 INSTALLATION.   STATE HISTORICAL SOCIETY DP CENTER.              00005200
005300 DATE-WRITTEN.   02/08/89.                                        00005300
005400 DATE-COMPILED.                                                   00005400
005500 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                00005500
005600***************************************************************   00005600
005700 ENVIRONMENT DIVISION.                                            00005700
005800 CONFIGURATION SECTION.                                           00005800
005900 SPECIAL-NAMES.                                                   00005900
006000     C01 IS TOP-OF-FORM.                                          00006000
006100 INPUT-OUTPUT SECTION.                                            00006100
006200 FILE-CONTROL.                                                    00006200
006300     SELECT ORPHANS-INPUT  ASSIGN TO ORPHIN                       00006300
006400            ORGANIZATION IS LINE SEQUENTIAL                       00006400
006500            FILE STATUS  IS WS-ORPHIN-STATUS.                     00006500
006600                                                                  00006600
006700     SELECT ORPHANS-OUTPUT ASSIGN TO ORPHOUT                      00006700
006800            ORGANIZATION IS SEQUENTIAL                            00006800
006900            FILE STATUS  IS WS-ORPHOUT-STATUS.                    00006900
007000                                                                  00007000
007100     SELECT RUN-REPORT     ASSIGN TO RUNRPT                       00007100
007200            ORGANIZATION IS LINE SEQUENTIAL                       00007200
007300            FILE STATUS  IS WS-RUNRPT-STATUS.                     00007300
007400***************************************************************   00007400
007500 DATA DIVISION.                                                   00007500
007600 FILE SECTION.                                                    00007600
007700***************************************************************   00007700
007800 FD  ORPHANS-INPUT.                                               00007800
007900 01  ORP-IN-LINE                 PIC X(1200).                     00007900
008000                                                                  00008000
008100 FD  ORPHANS-OUTPUT.                                              00008100
008200 COPY ORPOUT01.                                                   00008200
008300                                                                  00008300
008400 FD  RUN-REPORT.                                                  00008400
008500 01  RPT-RECORD-OUT              PIC X(132).                      00008500
008600***************************************************************   00008600
008700 WORKING-STORAGE SECTION.                                         00008700
008800***************************************************************   00008800
008900 77  WS-ABORT-SWITCH             PIC X(01) VALUE 'N'.             00008900
009000     88  WS-ABORT-RUN                VALUE 'Y'.                   00009000
009100 77  WS-TRIM-SUB                 PIC 9(03) COMP    VALUE 0.       00009100
009200 01  WS-RUN-DATE-AREA.                                            00009200
009300     05  WS-RUN-DATE             PIC 9(08) VALUE 0.               00009300
009400     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                     00009400
009500         10  WS-RUN-DATE-CCYY    PIC 9(04).                       00009500
009600         10  WS-RUN-DATE-MM      PIC 9(02).                       00009600
009700         10  WS-RUN-DATE-DD      PIC 9(02).                       00009700
009800     05  FILLER                  PIC X(01) VALUE SPACE.           00009800
009900 01  WS-FILE-STATUSES.                                            00009900
010000     05  WS-ORPHIN-STATUS        PIC X(02) VALUE SPACES.          00010000
010100     05  WS-ORPHOUT-STATUS       PIC X(02) VALUE SPACES.          00010100
010200     05  WS-RUNRPT-STATUS        PIC X(02) VALUE SPACES.          00010200
010300     05  WS-ORPHIN-EOF           PIC X(01) VALUE 'N'.             00010300
010400         88  ORPHIN-AT-EOF           VALUE 'Y'.                   00010400
010500     05  FILLER                  PIC X(01) VALUE SPACE.           00010500
010600 01  WS-ORP-RAW-FIELDS.                                           00010600
010700     05  WS-R-FAMILY-NAME        PIC X(050) VALUE SPACES.         00010700
010800     05  WS-R-GIVEN-NAME         PIC X(050) VALUE SPACES.         00010800
010900     05  WS-R-ALIASES            PIC X(100) VALUE SPACES.         00010900
011000     05  WS-R-BIRTH-TEXT         PIC X(040) VALUE SPACES.         00011000
011100     05  WS-R-ARRIVAL-TEXT       PIC X(040) VALUE SPACES.         00011100
011200     05  WS-R-DEPART-TEXT        PIC X(040) VALUE SPACES.         00011200
011300     05  WS-R-SCHOLARSHIPS       PIC X(100) VALUE SPACES.         00011300
011400     05  WS-R-ASSIGNMENTS        PIC X(100) VALUE SPACES.         00011400
011500     05  WS-R-SITUATION-1878     PIC X(100) VALUE SPACES.         00011500
011600     05  WS-R-SCHOLAR-YR-TEXT    PIC X(040) VALUE SPACES.         00011600
011700     05  WS-R-REFERENCES         PIC X(200) VALUE SPACES.         00011700
011800     05  WS-R-COMMENTS           PIC X(200) VALUE SPACES.         00011800
011900     05  WS-ORP-FIELD-CNT        PIC 9(03)  COMP  VALUE 0.        00011900
012000     05  FILLER                  PIC X(01)  VALUE SPACE.          00012000
012100 01  WS-HEADING-FIELDS.                                           00012100
012200     05  WS-HEAD-FIRST           PIC X(100) VALUE SPACES.         00012200
012300     05  WS-HEAD-REST            PIC X(1100) VALUE SPACES.        00012300
012400     05  WS-HEAD-UPPER           PIC X(100) VALUE SPACES.         00012400
012500     05  WS-HEAD-MATCH-CNT       PIC 9(03)  COMP  VALUE 0.        00012500
012600     05  FILLER                  PIC X(01)  VALUE SPACE.          00012600
012700 01  WS-CALL-WORK-AREAS.                                          00012700
012800     05  WS-CALL-NAME-IN         PIC X(100) VALUE SPACES.         00012800
012900     05  WS-CALL-NAME-OUT        PIC X(100) VALUE SPACES.         00012900
013000     05  WS-CALL-NAME-OUT-R REDEFINES WS-CALL-NAME-OUT.           00013000
013100         10  WS-CALL-NAME-CHAR   PIC X(01) OCCURS 100 TIMES.      00013100
013200     05  WS-CALL-DATE-IN         PIC X(040) VALUE SPACES.         00013200
013300     05  WS-CALL-DATE-OUT        PIC 9(008) VALUE 0.              00013300
013400     05  WS-CALL-DATE-OUT-R REDEFINES WS-CALL-DATE-OUT.           00013400
013500         10  WS-CALL-DATE-CCYY   PIC 9(004).                      00013500
013600         10  WS-CALL-DATE-MMDD   PIC 9(004).                      00013600
013700     05  WS-CALL-UNCERT          PIC X(001) VALUE 'N'.            00013700
013800     05  WS-CALL-UNC-TYPE        PIC X(020) VALUE SPACES.         00013800
013900     05  WS-CALL-YEAR-IN         PIC X(040) VALUE SPACES.         00013900
014000     05  WS-CALL-YEAR-OUT        PIC 9(004) VALUE 0.              00014000
014100     05  FILLER                  PIC X(01)  VALUE SPACE.          00014100
014200***************************************************************   00014200
014300*    WORK AREA FOR 180-TRIM-PASSTHRU-FIELD -- SIZED TO THE        00014300
014400*    WIDEST PASS-THROUGH FIELD ON THE EXTRACT (COMMENTS/         000014400
014500*    REFERENCES).                                                 00014500
014600***************************************************************   00014600
014700 01  WS-TRIM-WORK-AREAS.                                          00014700
014800     05  WS-TRIM-IN              PIC X(200) VALUE SPACES.         00014800
014900     05  WS-TRIM-IN-R REDEFINES WS-TRIM-IN.                       00014900
015000         10  WS-TRIM-IN-CHAR     PIC X(01) OCCURS 200 TIMES.      00015000
015100     05  WS-TRIM-OUT             PIC X(200) VALUE SPACES.         00015100
015200     05  WS-TRIM-FIRST-NONBLANK  PIC 9(03) COMP    VALUE 0.       00015200
015300     05  WS-TRIM-LAST-NONBLANK   PIC 9(03) COMP    VALUE 0.       00015300
015400     05  WS-TRIM-RESULT-LEN      PIC 9(03) COMP    VALUE 0.       00015400
015500     05  FILLER                  PIC X(01) VALUE SPACE.           00015500
015600***************************************************************   00015600
015700*    RUN-CONTROL / QUALITY-METRIC COUNTERS FOR THIS DATASET       00015700
015800***************************************************************   00015800
015900 COPY LNCTRS01 REPLACING ==:TAG:== BY ==ORP==.                    00015900
016000***************************************************************   00016000
016100*    RUN-REPORT LINE LAYOUTS                                      00016100
016200***************************************************************   00016200
016300 01  RPT-DATASET-LINE.                                            00016300
016400     05  FILLER   PIC X(009) VALUE 'DATASET: '.                   00016400
016500     05  RPT-DATASET-NAME PIC X(030) VALUE SPACES.                00016500
016600     05  FILLER   PIC X(093) VALUE SPACES.                        00016600
016700 01  RPT-COUNTER-LINE.                                            00016700
016800     05  FILLER   PIC X(002) VALUE SPACES.                        00016800
016900     05  RPT-COUNTER-LABEL PIC X(025) VALUE SPACES.               00016900
017000     05  RPT-COUNTER-VALUE PIC ZZZ,ZZ9.                           00017000
017100     05  FILLER   PIC X(098) VALUE SPACES.                        00017100
017200 01  RPT-TRAILER-LINE.                                            00017200
017300     05  FILLER   PIC X(011) VALUE 'END OF RUN'.                  00017300
017400     05  FILLER   PIC X(121) VALUE SPACES.                        00017400
017500***************************************************************   00017500
017600 PROCEDURE DIVISION.                                              00017600
017700***************************************************************   00017700
017800 000-MAIN.                                                        00017800
017900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00017900
018000     DISPLAY 'LNCLND20 - ORPHANS RUN FOR ' WS-RUN-DATE-CCYY       00018000
018100             '-' WS-RUN-DATE-MM '-' WS-RUN-DATE-DD .              00018100
018200     PERFORM 700-OPEN-FILES THRU 700-OPEN-FILES-EXIT.             00018200
018300     IF WS-ABORT-RUN                                              00018300
018400         GO TO 000-MAIN-EXIT                                      00018400
018500     END-IF.                                                      00018500
018600     PERFORM 710-READ-ORPHAN-FILE                                 00018600
018700     PERFORM 105-VALIDATE-HEADING                                 00018700
018800     PERFORM 710-READ-ORPHAN-FILE                                 00018800
018900     PERFORM 100-PROCESS-ORPHAN-RECORD THRU                       00018900
019000             100-PROCESS-ORPHAN-RECORD-EXIT                       00019000
019100             UNTIL ORPHIN-AT-EOF .                                00019100
019200     PERFORM 850-REPORT-ORPHAN-STATS.                             00019200
019300     PERFORM 790-CLOSE-FILES.                                     00019300
019400 000-MAIN-EXIT.                                                   00019400
019500     GOBACK.                                                      00019500
019600*                                                                 00019600
019700 105-VALIDATE-HEADING.                                            00019700
019800     MOVE SPACES TO WS-HEAD-FIRST WS-HEAD-REST.                   00019800
019900     UNSTRING ORP-IN-LINE DELIMITED BY '|'                        00019900
020000         INTO WS-HEAD-FIRST, WS-HEAD-REST .                       00020000
020100     MOVE WS-HEAD-FIRST TO WS-HEAD-UPPER.                         00020100
020200     INSPECT WS-HEAD-UPPER CONVERTING                             00020200
020300         'abcdefghijklmnopqrstuvwxyz'                             00020300
020400      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00020400
020500     MOVE 0 TO WS-HEAD-MATCH-CNT.                                 00020500
020600     INSPECT WS-HEAD-UPPER TALLYING WS-HEAD-MATCH-CNT             00020600
020700             FOR ALL 'FAMILY'.                                    00020700
020800     IF WS-HEAD-MATCH-CNT = 0                                     00020800
020900         DISPLAY 'LNCLND20 - WARNING - UNEXPECTED HEADING: '      00020900
021000                 WS-HEAD-FIRST                                    00021000
021100     END-IF .                                                     00021100
021200*                                                                 00021200
021300 100-PROCESS-ORPHAN-RECORD.                                       00021300
021400     ADD 1 TO ORP-RECS-READ.                                      00021400
021500     PERFORM 120-UNSTRING-ORPHAN-RECORD.                          00021500
021600     IF WS-ORP-FIELD-CNT < 12                                     00021600
021700         PERFORM 299-REJECT-ORPHAN-RECORD                         00021700
021800     ELSE                                                         00021800
021900         PERFORM 150-CLEAN-ORPHAN-FIELDS                          00021900
022000         PERFORM 740-WRITE-ORPHAN-OUT                             00022000
022100     END-IF .                                                     00022100
022200     PERFORM 710-READ-ORPHAN-FILE.                                00022200
022300 100-PROCESS-ORPHAN-RECORD-EXIT.                                  00022300
022400     EXIT.                                                        00022400
022500*                                                                 00022500
022600 120-UNSTRING-ORPHAN-RECORD.                                      00022600
022700     MOVE 0 TO WS-ORP-FIELD-CNT.                                  00022700
022800     UNSTRING ORP-IN-LINE DELIMITED BY '|'                        00022800
022900         INTO WS-R-FAMILY-NAME,   WS-R-GIVEN-NAME,                00022900
023000              WS-R-ALIASES,       WS-R-BIRTH-TEXT,                00023000
023100              WS-R-ARRIVAL-TEXT,  WS-R-DEPART-TEXT,               00023100
023200              WS-R-SCHOLARSHIPS,  WS-R-ASSIGNMENTS,               00023200
023300              WS-R-SITUATION-1878, WS-R-SCHOLAR-YR-TEXT,          00023300
023400              WS-R-REFERENCES,    WS-R-COMMENTS                   00023400
023500         TALLYING IN WS-ORP-FIELD-CNT .                           00023500
023600*                                                                 00023600
023700 150-CLEAN-ORPHAN-FIELDS.                                         00023700
023800     INITIALIZE ORPHAN-OUT.                                       00023800
023900     MOVE WS-R-FAMILY-NAME TO WS-CALL-NAME-IN.                    00023900
024000     CALL 'LNNMCLN' USING WS-CALL-NAME-IN, WS-CALL-NAME-OUT.      00024000
024100     MOVE WS-CALL-NAME-OUT(1:50) TO ORP-FAMILY-NAME.              00024100
024200*                                                                 00024200
024300     MOVE WS-R-GIVEN-NAME TO WS-CALL-NAME-IN.                     00024300
024400     CALL 'LNNMCLN' USING WS-CALL-NAME-IN, WS-CALL-NAME-OUT.      00024400
024500     MOVE WS-CALL-NAME-OUT(1:50) TO ORP-GIVEN-NAME.               00024500
024600*                                                                 00024600
024700     MOVE SPACES TO WS-TRIM-IN.                                   00024700
024800     MOVE WS-R-ALIASES TO WS-TRIM-IN(1:100).                      00024800
024900     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00024900
025000             180-TRIM-PASSTHRU-FIELD-EXIT .                       00025000
025100     MOVE WS-TRIM-OUT(1:100) TO ORP-ALIASES.                      00025100
025200*                                                                 00025200
025300     MOVE WS-R-BIRTH-TEXT   TO WS-CALL-DATE-IN.                   00025300
025400     MOVE 0                 TO WS-CALL-DATE-OUT.                  00025400
025500     MOVE 'N'               TO WS-CALL-UNCERT.                    00025500
025600     MOVE SPACES            TO WS-CALL-UNC-TYPE.                  00025600
025700     CALL 'LNDATCLN' USING WS-CALL-DATE-IN, WS-CALL-DATE-OUT,     00025700
025800             WS-CALL-UNCERT, WS-CALL-UNC-TYPE.                    00025800
025900     MOVE WS-CALL-DATE-OUT   TO ORP-BIRTH-DATE.                   00025900
026000     MOVE WS-CALL-UNCERT     TO ORP-BIRTH-UNCERTAIN.              00026000
026100     MOVE WS-CALL-UNC-TYPE   TO ORP-BIRTH-UNC-TYPE.               00026100
026200     MOVE SPACES TO WS-TRIM-IN.                                   00026200
026300     MOVE WS-R-BIRTH-TEXT(1:40) TO WS-TRIM-IN(1:40).              00026300
026400     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00026400
026500             180-TRIM-PASSTHRU-FIELD-EXIT .                       00026500
026600     MOVE WS-TRIM-OUT(1:40) TO ORP-BIRTH-ORIG-TEXT.               00026600
026700     IF ORP-BIRTH-DATE NOT = 0                                    00026700
026800         ADD 1 TO ORP-PRIDATE-PARSED                              00026800
026900     END-IF .                                                     00026900
027000     IF ORP-BIRTH-IS-UNCERTAIN                                    00027000
027100         ADD 1 TO ORP-UNCERT-CNT                                  00027100
027200     END-IF .                                                     00027200
027300*                                                                 00027300
027400     MOVE WS-R-ARRIVAL-TEXT TO WS-CALL-DATE-IN.                   00027400
027500     MOVE 0                 TO WS-CALL-DATE-OUT.                  00027500
027600     MOVE 'N'               TO WS-CALL-UNCERT.                    00027600
027700     MOVE SPACES            TO WS-CALL-UNC-TYPE.                  00027700
027800     CALL 'LNDATCLN' USING WS-CALL-DATE-IN, WS-CALL-DATE-OUT,     00027800
027900             WS-CALL-UNCERT, WS-CALL-UNC-TYPE.                    00027900
028000     MOVE WS-CALL-DATE-OUT   TO ORP-ARRIVAL-DATE.                 00028000
028100     MOVE WS-CALL-UNCERT     TO ORP-ARR-UNCERTAIN.                00028100
028200     MOVE WS-CALL-UNC-TYPE   TO ORP-ARR-UNC-TYPE.                 00028200
028300     MOVE SPACES TO WS-TRIM-IN.                                   00028300
028400     MOVE WS-R-ARRIVAL-TEXT(1:40) TO WS-TRIM-IN(1:40).            00028400
028500     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00028500
028600             180-TRIM-PASSTHRU-FIELD-EXIT .                       00028600
028700     MOVE WS-TRIM-OUT(1:40) TO ORP-ARR-ORIG-TEXT.                 00028700
028800     IF ORP-ARRIVAL-DATE NOT = 0                                  00028800
028900         ADD 1 TO ORP-ARRIVAL-PARSED                              00028900
029000     END-IF .                                                     00029000
029100     IF ORP-ARR-IS-UNCERTAIN                                      00029100
029200         ADD 1 TO ORP-UNCERT-CNT                                  00029200
029300     END-IF .                                                     00029300
029400*                                                                 00029400
029500     MOVE WS-R-DEPART-TEXT  TO WS-CALL-DATE-IN.                   00029500
029600     MOVE 0                 TO WS-CALL-DATE-OUT.                  00029600
029700     MOVE 'N'               TO WS-CALL-UNCERT.                    00029700
029800     MOVE SPACES            TO WS-CALL-UNC-TYPE.                  00029800
029900     CALL 'LNDATCLN' USING WS-CALL-DATE-IN, WS-CALL-DATE-OUT,     00029900
030000             WS-CALL-UNCERT, WS-CALL-UNC-TYPE.                    00030000
030100     MOVE WS-CALL-DATE-OUT   TO ORP-DEPARTURE-DATE.               00030100
030200     MOVE WS-CALL-UNCERT     TO ORP-DEP-UNCERTAIN.                00030200
030300     MOVE WS-CALL-UNC-TYPE   TO ORP-DEP-UNC-TYPE.                 00030300
030400     MOVE SPACES TO WS-TRIM-IN.                                   00030400
030500     MOVE WS-R-DEPART-TEXT(1:40) TO WS-TRIM-IN(1:40).             00030500
030600     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00030600
030700             180-TRIM-PASSTHRU-FIELD-EXIT .                       00030700
030800     MOVE WS-TRIM-OUT(1:40) TO ORP-DEP-ORIG-TEXT.                 00030800
030900     IF ORP-DEPARTURE-DATE NOT = 0                                00030900
031000         ADD 1 TO ORP-DEPART-PARSED                               00031000
031100     END-IF .                                                     00031100
031200     IF ORP-DEP-IS-UNCERTAIN                                      00031200
031300         ADD 1 TO ORP-UNCERT-CNT                                  00031300
031400     END-IF .                                                     00031400
031500*                                                                 00031500
031600     MOVE SPACES TO WS-TRIM-IN.                                   00031600
031700     MOVE WS-R-SCHOLARSHIPS TO WS-TRIM-IN(1:100).                 00031700
031800     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00031800
031900             180-TRIM-PASSTHRU-FIELD-EXIT .                       00031900
032000     MOVE WS-TRIM-OUT(1:100) TO ORP-SCHOLARSHIPS.                 00032000
032100     MOVE SPACES TO WS-TRIM-IN.                                   00032100
032200     MOVE WS-R-ASSIGNMENTS TO WS-TRIM-IN(1:100).                  00032200
032300     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00032300
032400             180-TRIM-PASSTHRU-FIELD-EXIT .                       00032400
032500     MOVE WS-TRIM-OUT(1:100) TO ORP-ASSIGNMENTS.                  00032500
032600     MOVE SPACES TO WS-TRIM-IN.                                   00032600
032700     MOVE WS-R-SITUATION-1878 TO WS-TRIM-IN(1:100).               00032700
032800     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00032800
032900             180-TRIM-PASSTHRU-FIELD-EXIT .                       00032900
033000     MOVE WS-TRIM-OUT(1:100) TO ORP-SITUATION-1878.               00033000
033100*                                                                 00033100
033200     MOVE WS-R-SCHOLAR-YR-TEXT TO WS-CALL-YEAR-IN.                00033200
033300     MOVE 0                    TO WS-CALL-YEAR-OUT.               00033300
033400     MOVE 'N'                  TO WS-CALL-UNCERT.                 00033400
033500     MOVE SPACES               TO WS-CALL-UNC-TYPE.               00033500
033600     CALL 'LNYRCLN' USING WS-CALL-YEAR-IN, WS-CALL-YEAR-OUT,      00033600
033700             WS-CALL-UNCERT, WS-CALL-UNC-TYPE.                    00033700
033800     MOVE WS-CALL-YEAR-OUT     TO ORP-ASSIGN-SCHOLAR-YEAR.        00033800
033900*                                                                 00033900
034000     MOVE SPACES TO WS-TRIM-IN.                                   00034000
034100     MOVE WS-R-REFERENCES TO WS-TRIM-IN(1:200).                   00034100
034200     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00034200
034300             180-TRIM-PASSTHRU-FIELD-EXIT .                       00034300
034400     MOVE WS-TRIM-OUT(1:200) TO ORP-REFERENCES.                   00034400
034500     MOVE SPACES TO WS-TRIM-IN.                                   00034500
034600     MOVE WS-R-COMMENTS TO WS-TRIM-IN(1:200).                     00034600
034700     PERFORM 180-TRIM-PASSTHRU-FIELD THRU                         00034700
034800             180-TRIM-PASSTHRU-FIELD-EXIT .                       00034800
034900     MOVE WS-TRIM-OUT(1:200) TO ORP-COMMENTS.                     00034900
035000*                                                                 00035000
035100 180-TRIM-PASSTHRU-FIELD.                                         00035100
035200*    LEFT-JUSTIFIES AND TRIMS WS-TRIM-IN INTO WS-TRIM-OUT USING   00035200
035300*    THE SAME FIND-FIRST/FIND-LAST NON-BLANK IDIOM LNNMCLN USES   00035300
035400*    IN 200-TRIM-RESULT -- UNSTRING LEAVES LEADING AND TRAILING   00035400
035500*    SPACES IN PLACE, THIS STEP TAKES THEM BACK OUT.              00035500
035600     MOVE SPACES TO WS-TRIM-OUT.                                  00035600
035700     MOVE 0 TO WS-TRIM-FIRST-NONBLANK.                            00035700
035800     MOVE 0 TO WS-TRIM-LAST-NONBLANK.                             00035800
035900     PERFORM 181-TRIM-FIND-FIRST                                  00035900
036000             VARYING WS-TRIM-SUB FROM 1 BY 1                      00036000
036100             UNTIL WS-TRIM-SUB > 200                              00036100
036200                OR  WS-TRIM-FIRST-NONBLANK NOT = 0 .              00036200
036300     IF WS-TRIM-FIRST-NONBLANK = 0                                00036300
036400         GO TO 180-TRIM-PASSTHRU-FIELD-EXIT                       00036400
036500     END-IF .                                                     00036500
036600     PERFORM 182-TRIM-FIND-LAST                                   00036600
036700             VARYING WS-TRIM-SUB FROM 200 BY -1                   00036700
036800             UNTIL WS-TRIM-SUB < 1                                00036800
036900                OR  WS-TRIM-LAST-NONBLANK NOT = 0 .               00036900
037000     COMPUTE WS-TRIM-RESULT-LEN =                                 00037000
037100             WS-TRIM-LAST-NONBLANK - WS-TRIM-FIRST-NONBLANK + 1 . 00037100
037200     MOVE WS-TRIM-IN(WS-TRIM-FIRST-NONBLANK:WS-TRIM-RESULT-LEN)   00037200
037300          TO WS-TRIM-OUT(1:WS-TRIM-RESULT-LEN) .                  00037300
037400*                                                                 00037400
037500 180-TRIM-PASSTHRU-FIELD-EXIT.                                    00037500
037600     EXIT.                                                        00037600
037700*                                                                 00037700
037800 181-TRIM-FIND-FIRST.                                             00037800
037900     IF WS-TRIM-IN-CHAR(WS-TRIM-SUB) NOT = SPACE                  00037900
038000         MOVE WS-TRIM-SUB TO WS-TRIM-FIRST-NONBLANK               00038000
038100     END-IF .                                                     00038100
038200*                                                                 00038200
038300 182-TRIM-FIND-LAST.                                              00038300
038400     IF WS-TRIM-IN-CHAR(WS-TRIM-SUB) NOT = SPACE                  00038400
038500         MOVE WS-TRIM-SUB TO WS-TRIM-LAST-NONBLANK                00038500
038600     END-IF .                                                     00038600
038700*                                                                 00038700
038800 299-REJECT-ORPHAN-RECORD.                                        00038800
038900     ADD 1 TO ORP-RECS-REJECTED.                                  00038900
039000     DISPLAY 'LNCLND20 - REJECTED SHORT RECORD, FIELDS FOUND: '   00039000
039100             WS-ORP-FIELD-CNT .                                   00039100
039200*                                                                 00039200
039300 700-OPEN-FILES.                                                  00039300
039400     OPEN INPUT  ORPHANS-INPUT.                                   00039400
039500     IF WS-ORPHIN-STATUS NOT = '00'                               00039500
039600         DISPLAY 'LNCLND20 ERROR OPENING ORPHANS-INPUT. RC: '     00039600
039700                 WS-ORPHIN-STATUS                                 00039700
039800         MOVE 16   TO RETURN-CODE                                 00039800
039900         MOVE 'Y'  TO WS-ORPHIN-EOF                               00039900
040000         MOVE 'Y'  TO WS-ABORT-SWITCH                             00040000
040100         GO TO 700-OPEN-FILES-EXIT                                00040100
040200     END-IF.                                                      00040200
040300     OPEN OUTPUT ORPHANS-OUTPUT.                                  00040300
040400     IF WS-ORPHOUT-STATUS NOT = '00'                              00040400
040500         DISPLAY 'LNCLND20 ERROR OPENING ORPHANS-OUTPUT. RC: '    00040500
040600                 WS-ORPHOUT-STATUS                                00040600
040700         MOVE 16   TO RETURN-CODE                                 00040700
040800         MOVE 'Y'  TO WS-ORPHIN-EOF                               00040800
040900         MOVE 'Y'  TO WS-ABORT-SWITCH                             00040900
041000         GO TO 700-OPEN-FILES-EXIT                                00041000
041100     END-IF .                                                     00041100
041200     OPEN EXTEND RUN-REPORT.                                      00041200
041300     IF WS-RUNRPT-STATUS NOT = '00'                               00041300
041400         DISPLAY 'LNCLND20 ERROR OPENING RUN-REPORT. RC: '        00041400
041500                 WS-RUNRPT-STATUS                                 00041500
041600         MOVE 16   TO RETURN-CODE                                 00041600
041700         MOVE 'Y'  TO WS-ORPHIN-EOF                               00041700
041800         MOVE 'Y'  TO WS-ABORT-SWITCH                             00041800
041900     END-IF .                                                     00041900
042000 700-OPEN-FILES-EXIT.                                             00042000
042100     EXIT.                                                        00042100
042200*                                                                 00042200
042300 710-READ-ORPHAN-FILE.                                            00042300
042400     READ ORPHANS-INPUT                                           00042400
042500         AT END MOVE 'Y' TO WS-ORPHIN-EOF                         00042500
042600     END-READ.                                                    00042600
042700     EVALUATE WS-ORPHIN-STATUS                                    00042700
042800         WHEN '00' CONTINUE                                       00042800
042900         WHEN '10' CONTINUE                                       00042900
043000         WHEN OTHER                                               00043000
043100             DISPLAY 'LNCLND20 ERROR READING ORPHANS-INPUT. RC: ' 00043100
043200                     WS-ORPHIN-STATUS                             00043200
043300             MOVE 'Y' TO WS-ORPHIN-EOF                            00043300
043400     END-EVALUATE .                                               00043400
043500*                                                                 00043500
043600 740-WRITE-ORPHAN-OUT.                                            00043600
043700     WRITE ORPHAN-OUT.                                            00043700
043800     IF WS-ORPHOUT-STATUS NOT = '00'                              00043800
043900         DISPLAY 'LNCLND20 ERROR WRITING ORPHANS-OUTPUT. RC: '    00043900
044000                 WS-ORPHOUT-STATUS                                00044000
044100     ELSE                                                         00044100
044200         ADD 1 TO ORP-RECS-WRITTEN                                00044200
044300     END-IF .                                                     00044300
044400*                                                                 00044400
044500 790-CLOSE-FILES.                                                 00044500
044600     CLOSE ORPHANS-INPUT, ORPHANS-OUTPUT, RUN-REPORT.             00044600
044700*                                                                 00044700
044800 850-REPORT-ORPHAN-STATS.                                         00044800
044900     MOVE 'CIVIL WAR ORPHANS' TO RPT-DATASET-NAME.                00044900
045000     WRITE RPT-RECORD-OUT FROM RPT-DATASET-LINE.                  00045000
045100     MOVE 'RECORDS READ:'          TO RPT-COUNTER-LABEL.          00045100
045200     MOVE ORP-RECS-READ            TO RPT-COUNTER-VALUE.          00045200
045300     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00045300
045400     MOVE 'RECORDS WRITTEN:'       TO RPT-COUNTER-LABEL.          00045400
045500     MOVE ORP-RECS-WRITTEN         TO RPT-COUNTER-VALUE.          00045500
045600     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00045600
045700     MOVE 'RECORDS REJECTED:'      TO RPT-COUNTER-LABEL.          00045700
045800     MOVE ORP-RECS-REJECTED        TO RPT-COUNTER-VALUE.          00045800
045900     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00045900
046000     MOVE 'BIRTH DATES PARSED:'    TO RPT-COUNTER-LABEL.          00046000
046100     MOVE ORP-PRIDATE-PARSED       TO RPT-COUNTER-VALUE.          00046100
046200     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00046200
046300     MOVE 'ARRIVAL DATES PARSED:'  TO RPT-COUNTER-LABEL.          00046300
046400     MOVE ORP-ARRIVAL-PARSED       TO RPT-COUNTER-VALUE.          00046400
046500     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00046500
046600     MOVE 'DEPARTURE DATES PARSED:' TO RPT-COUNTER-LABEL.         00046600
046700     MOVE ORP-DEPART-PARSED        TO RPT-COUNTER-VALUE.          00046700
046800     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00046800
046900     MOVE 'UNCERTAIN VALUES:'      TO RPT-COUNTER-LABEL.          00046900
047000     MOVE ORP-UNCERT-CNT           TO RPT-COUNTER-VALUE.          00047000
047100     WRITE RPT-RECORD-OUT FROM RPT-COUNTER-LINE.                  00047100
047200     WRITE RPT-RECORD-OUT FROM RPT-TRAILER-LINE.                  00047200
